000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR CROP MASTER FILE          *
000040*       KEY = CM-CROP-NAME (MATCHED, NOT INDEXED)   *
000050*                                                   *
000060*****************************************************
000070*  FILE SIZE 109 BYTES.
000080*
000090* THIS LAYOUT CAME FROM THE EXTENSION OFFICE CROP
000100* GUIDE CARDS - ONE CARD PER CROP, ORDER OF THE DECK
000110* IS SIGNIFICANT AND MUST NOT BE RE-SORTED.  THE ORDER
000120* BREAKS RISK-SCORE TIES ON THE RECOMMENDER REPORT.
000130*
000140* 14/03/84 RNT - CREATED.
000150* 09/11/99 DMH - Y2K, NO DATE FIELDS IN THIS RECORD SO
000160*                NOTHING TO CHANGE, NOTED FOR THE FILE.
000170* 22/06/24 SV  - CP-0041 ADDED FLOOD-TOL, WAS MISSING
000180*                ON ORIGINAL CARD DECK LAYOUT.
000190* 28/07/25 SV  - CP-0067 RECORDS RETENTION AUDIT - WIDENED
000200*                THIS LAYOUT TO THE STANDARD MASTER-RECORD
000210*                SHAPE (SITE CODE, MAINTENANCE STAMP, RECORD
000220*                VERSION), ADDED AGRONOMY FIELDS HELD FOR A
000230*                FUTURE YIELD-ESTIMATE REPORT, AND ADDED 88
000240*                LEVELS FOR THE CODED FIELDS THE AUDIT FLAGGED.
000250*                DATE FIELDS ADDED HERE ARE CCYYMMDD, SAME AS
000260*                SETTLED IN THE 1999 Y2K SIGN-OFF ABOVE.
000270*
000280 01  CM-CROP-RECORD.
000290     03  CM-CROP-NAME           PIC X(20).
000300     03  CM-CROP-SEASON         PIC X(08).
000310         88  CM-SEASON-KHARIF           VALUE "KHARIF".
000320         88  CM-SEASON-RABI             VALUE "RABI".
000330         88  CM-SEASON-ZAID             VALUE "ZAID".
000340     03  CM-MIN-TEMP            PIC S9(3)V9.
000350     03  CM-MAX-TEMP            PIC S9(3)V9.
000360     03  CM-RAINFALL-NEED       PIC X(06).
000370         88  CM-RAIN-NEED-LOW           VALUE "LOW".
000380         88  CM-RAIN-NEED-MEDIUM        VALUE "MEDIUM".
000390         88  CM-RAIN-NEED-HIGH          VALUE "HIGH".
000400     03  CM-DROUGHT-TOL         PIC 9.
000410         88  CM-DROUGHT-TOLERANT        VALUE 1.
000420         88  CM-NOT-DROUGHT-TOL         VALUE 0.
000430     03  CM-FLOOD-TOL           PIC 9.
000440         88  CM-FLOOD-TOLERANT          VALUE 1.
000450         88  CM-NOT-FLOOD-TOL           VALUE 0.
000460     03  CM-GROWING-DAYS        PIC 9(3).
000470*                                 SOWING TO HARVEST, DEF 90.
000480     03  CM-SOIL-TYPE           PIC X(10).
000490*                                 LOAM, CLAY, SANDY ETC - FOR
000500*                                 THE PLANNED SOIL-MATCH PASS,
000510*                                 NOT YET READ BY ANY PROGRAM.
000520     03  CM-IRRIGATION-TYPE     PIC X(10).
000530*                                 RAINFED, CANAL, DRIP ETC.
000540     03  CM-SEED-RATE           PIC 9(3)V9.
000550*                                 KG PER HECTARE, REFERENCE ONLY.
000560     03  CM-YIELD-ESTIMATE      PIC 9(4)V9.
000570*                                 QUINTALS PER HECTARE, REF ONLY.
000580     03  CM-MARKET-PRICE        PIC 9(5)V99.
000590*                                 RUPEES PER QUINTAL - FED FROM
000600*                                 THE MANDI PRICE FEED, NOT USED
000610*                                 IN RISK SCORING.
000620     03  CM-ACTIVE-SW           PIC X        VALUE "Y".
000630         88  CM-CROP-ACTIVE             VALUE "Y".
000640         88  CM-CROP-INACTIVE           VALUE "N".
000650*                                 N = WITHDRAWN FROM THE GUIDE,
000660*                                 CARD LEFT ON FILE FOR HISTORY.
000670     03  CM-SITE-CODE           PIC X(04).
000680*                                 EXTENSION OFFICE OWNING CARD.
000690     03  CM-LAST-MAINT-BY       PIC X(03).
000700*                                 INITIALS OF LAST EDITOR.
000710     03  CM-LAST-MAINT-DATE     PIC 9(8)     COMP.
000720*                                 CCYYMMDD.
000730     03  CM-RECORD-VERSION      PIC 9(02)    COMP.
000740     03  FILLER                 PIC X(06).
000750*                                 RESERVED - GROWTH BLOCK 1.
000760     03  FILLER                 PIC X(06).
000770*                                 RESERVED - GROWTH BLOCK 2.
