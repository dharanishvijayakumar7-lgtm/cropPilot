000010*****************************************************************
000020*                                                               *
000030*              DISASTER RELIEF SCHEME ELIGIBILITY BATCH         *
000040*          DUNMORE EXTENSION DATA SERVICES                      *
000050*                                                               *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*================================
000100 PROGRAM-ID.          CP020.
000110 AUTHOR.              R N TILDEN.
000120 INSTALLATION.        DUNMORE EXTENSION DATA SERVICES.
000130 DATE-WRITTEN.        03/26/84.
000140 DATE-COMPILED.       03/26/84.
000150 SECURITY.            CONFIDENTIAL - DUNMORE EXTENSION DATA
000160                      SERVICES INTERNAL USE ONLY.  NOT FOR
000170                      RELEASE OUTSIDE THE EXTENSION OFFICE.
000180*
000190*    REMARKS.         READS THE SCHEME MASTER AND A FILE OF
000200*                     DISASTER-HELP CLAIM REQUESTS AND LISTS,
000210*                     FOR EACH CLAIM, EVERY RELIEF SCHEME THE
000220*                     CLAIMANT QUALIFIES FOR WITH THE REASONS.
000230*
000240*    VERSION.         SEE PROG-NAME IN WORKING-STORAGE.
000250*
000260*    CALLED MODULES.  NONE.
000270*
000280*    FILES USED.
000290*                     CP-SCHEME-FILE     SCHEME MASTER (INPUT)
000300*                     CP-CLAIM-FILE      CLAIM REQUESTS (INPUT)
000310*                     CP-ELIGIBLE-RPT    ELIGIBILITY REPORT
000320*
000330*    ERROR MESSAGES USED.
000340*                     SY001, SY002, SY003  (SEE CPERRMS COPYBOOK)
000350*
000360* CHANGES:
000370* 26/03/84 RNT -      CREATED TO SUPPORT THE DROUGHT RELIEF
000380*                     APPLICATION WINDOW.
000390* 14/09/84 RNT -  .01 ADDED LAND-SIZE BAND GATE, SCHEME MASTER
000400*                     WAS BEING MATCHED ON CROP/DISASTER ALONE.
000410* 02/05/86 RNT -  .02 INSURANCE-REQUIRED GATE ADDED FOR THE
000420*                     NEW CROP INSURANCE TOP-UP SCHEME.
000430* 19/11/90 RNT -  .03 SMALL/MARGINAL FARMER REASON LINE ADDED
000440*                     AT REQUEST OF THE DISTRICT OFFICE.
000450* 06/05/93 JKO -  .04 TOOK OVER MAINTENANCE FROM R N TILDEN ON
000460*                     HIS RETIREMENT.  NO LOGIC CHANGE.
000470* 17/11/99 DMH -  .05 Y2K REVIEW - NO DATE FIELDS ARE USED IN
000480*                     ELIGIBILITY TESTING, NO CHANGE REQUIRED.
000490*                     FILED UNDER THE 1999 Y2K SIGN-OFF BINDER.
000500* 08/03/05 JKO -  .06 RAISED MAX-SCHEMES TABLE FROM 15 TO 30 AS
000510*                     THE CATALOGUE HAS GROWN EVERY BUDGET YEAR.
000520* 11/08/12 JKO -  .07 "NO ELIGIBLE SCHEMES" LINE ADDED - CLAIMS
000530*                     WITH NO MATCH WERE SIMPLY DROPPED BEFORE.
000540* 08/06/18 DMH -  .08 ADDED CONTROL TOTALS PARAGRAPH AT REQUEST
000550*                     OF THE OFFICE MANAGER FOR MONTH-END TIES.
000560* 12/02/24 SV  -  .09 CP-0060 SCHEME-ID "INSURANCE" WORD SCAN
000570*                     REWRITTEN - WAS ONLY CHECKING THE FIRST
000580*                     NINE BYTES, MISSED "CROP-INSURANCE-TOPUP".
000590* 05/06/25 SV  -  .10 CP-0041 TIGHTENED LAND-SIZE VALIDATION TO
000600*                     MATCH THE REVISED CLAIM EDIT RULES.
000610* 21/07/25 SV  -  .11 CP-0064 DROPPED THE UNUSED CP-ALPHA-TEST
000620*                     CLASS FROM SPECIAL-NAMES - AN AUDITOR ASKED
000630*                     WHY IT WAS DECLARED AND NEVER TESTED.
000640*                     UPSI-0 IS KEPT AND NOW GATES A CONSOLE
000650*                     TRACE OF EACH CLAIM'S MATCH COUNT, SEE
000660*                     AB035 BELOW.
000670* 28/07/25 SV  -  .12 CP-0067 RECORDS RETENTION AUDIT - TWO FIXES.
000680*                     (1) DL2-REASONS WAS ONLY 62 BYTES AND THE
000690*                     REASON TEXT BG100 BUILDS CAN RUN TO OVER
000700*                     200 BYTES - SENTENCES PAST THE FIRST WERE
000710*                     BEING CUT OFF OR LOST ENTIRELY.  REASON TEXT
000720*                     NOW BUILDS INTO A WORKING-STORAGE AREA AND
000730*                     IS WRITTEN OUT AS ONE OR MORE CONTINUATION
000740*                     LINES BY THE NEW BG115/BG117 PARAGRAPHS.
000750*                     (2) CP-SCHEME-FILE SWITCHED FROM LINE
000760*                     SEQUENTIAL TO SEQUENTIAL ORGANISATION TO
000770*                     CARRY THE NEW COMP-3 FIELDS ON THE SCHEME
000780*                     MASTER RECORD - SEE CPSCHM COPYBOOK CHANGE
000790*                     LOG.  WS-SCHEME-TABLE'S AMOUNT/LAND FIELDS
000800*                     CHANGED TO COMP-3 TO MATCH.
000810*
000820*****************************************************************
000830*
000840 ENVIRONMENT DIVISION.
000850*================================
000860 CONFIGURATION SECTION.
000870*
000880* SPECIAL-NAMES - UPSI-0 IS THE OPERATOR SWITCH SET IN THE JCL
000890* PARM CARD FOR TEST RUNS ONLY.  WHEN ON, AB035 TRACES EACH
000900* CLAIM'S SCHEME-MATCH COUNT TO THE CONSOLE AS IT IS SCORED.
000910*
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM
000940     UPSI-0 ON STATUS IS CP-TEST-RUN
000950            OFF STATUS IS CP-PRODUCTION-RUN.
000960*
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990*
001000*    CP-SCHEME-FILE - RELIEF SCHEME CATALOGUE, LOADED ENTIRE AT
001010*    STARTUP INTO WS-SCHEME-TABLE BELOW.
001020*
001030     SELECT CP-SCHEME-FILE
001040         ASSIGN TO CPSCHMIN
001050         ORGANIZATION IS SEQUENTIAL
001060         FILE STATUS IS WS-SCHM-STATUS.
001070*
001080*    CP-CLAIM-FILE  - ONE RECORD PER CLAIM REQUEST, READ STRAIGHT
001090*    THROUGH, NO KEY, NO SORT NEEDED FOR THIS RUN.
001100*
001110     SELECT CP-CLAIM-FILE
001120         ASSIGN TO CPCLMRIN
001130         ORGANIZATION IS SEQUENTIAL
001140         FILE STATUS IS WS-CLMR-STATUS.
001150*
001160*    CP-ELIGIBLE-RPT - THE ELIGIBILITY LISTING, ONE HEADER PLUS
001170*    ZERO OR MORE DETAIL LINES PER CLAIM.
001180*
001190     SELECT CP-ELIGIBLE-RPT
001200         ASSIGN TO CPELIGOUT
001210         ORGANIZATION IS LINE SEQUENTIAL
001220         FILE STATUS IS WS-RPT-STATUS.
001230*
001240 DATA DIVISION.
001250*================================
001260 FILE SECTION.
001270*
001280* SCHEME MASTER LAYOUT - SEE CPSCHM COPYBOOK.
001290*
001300 FD  CP-SCHEME-FILE.
001310 COPY "CPSCHM.cpy".
001320*
001330* CLAIM REQUEST LAYOUT - SEE CPCLMR COPYBOOK.
001340*
001350 FD  CP-CLAIM-FILE.
001360 COPY "CPCLMR.cpy".
001370*
001380* ONE PRINT LINE - HEADER, DETAIL, NO-MATCH OR TOTALS, DEPENDING
001390* ON WHICH REDEFINES VIEW IS MOVED IN BEFORE THE WRITE.
001400*
001410 FD  CP-ELIGIBLE-RPT.
001420 01  CP2-PRINT-RECORD          PIC X(132).
001430*
001440 WORKING-STORAGE SECTION.
001450*-----------------------
001460 77  PROG-NAME                 PIC X(20) VALUE "CP020 (1.0.12)".
001470*
001480 COPY "CPERRMS.cpy".
001490*
001500* WS-DATA - FILE STATUS BYTES, ALL SWITCHES, RUN COUNTERS AND
001510* WORK FIELDS FOR THE CLAIM LOOP AND THE ELIGIBILITY ENGINE.
001520*
001530 01  WS-DATA.
001540     03  WS-SCHM-STATUS        PIC XX       VALUE ZERO.
001550*                                 FILE STATUS - CP-SCHEME-FILE.
001560     03  WS-CLMR-STATUS        PIC XX       VALUE ZERO.
001570*                                 FILE STATUS - CP-CLAIM-FILE.
001580     03  WS-RPT-STATUS         PIC XX       VALUE ZERO.
001590*                                 FILE STATUS - CP-ELIGIBLE-RPT.
001600     03  WS-SCHM-EOF-SW        PIC X        VALUE "N".
001610         88  WS-SCHM-EOF                    VALUE "Y".
001620*                                 SET WHEN THE CATALOGUE LOAD
001630*                                 REACHES THE LAST SCHEME CARD.
001640     03  WS-CLMR-EOF-SW        PIC X        VALUE "N".
001650         88  WS-CLMR-EOF                    VALUE "Y".
001660*                                 SET WHEN THE LAST CLAIM IS READ.
001670     03  WS-VALID-SW           PIC X        VALUE "Y".
001680         88  WS-CLAIM-VALID                 VALUE "Y".
001690         88  WS-CLAIM-INVALID                VALUE "N".
001700*                                 RESULT OF BC050 - REJECTED
001710*                                 CLAIMS SKIP THE ENTIRE ENGINE.
001720     03  WS-ANY-MATCH-SW       PIC X        VALUE "N".
001730         88  WS-ANY-SCHEME-MATCHED          VALUE "Y".
001740*                                 TESTED AFTER THE SCHEME SCAN TO
001750*                                 DECIDE WHETHER BH120 IS NEEDED.
001760     03  WS-DISASTER-MATCH-SW  PIC X        VALUE "N".
001770         88  WS-DISASTER-MATCH              VALUE "Y".
001780*                                 GATE 1 OF BE070 - SET BY BF080.
001790     03  WS-CROP-MATCH-SW      PIC X        VALUE "N".
001800         88  WS-CROP-MATCH                  VALUE "Y".
001810*                                 GATE 2 OF BE070 - SET BY BF085.
001820     03  WS-INSUR-WORD-SW      PIC X        VALUE "N".
001830         88  WS-INSUR-WORD-FOUND            VALUE "Y".
001840*                                 SET BY BG105 WHEN THE SCHEME-ID
001850*                                 CONTAINS THE WORD "INSURANCE".
001860*
001870*    RUN CONTROL TOTALS - PRINTED BY ZZ900 AT END OF JOB.
001880*
001890     03  WS-SCHEME-COUNT       PIC 9(3)     COMP VALUE ZERO.
001900     03  WS-CLAIM-READ         PIC 9(5)     COMP VALUE ZERO.
001910     03  WS-CLAIM-REJECT       PIC 9(5)     COMP VALUE ZERO.
001920     03  WS-SCHEME-MATCHED     PIC 9(5)     COMP VALUE ZERO.
001930*
001940*    SUBSCRIPTS/INDEXES FOR THE TABLE-LOAD AND GATE PARAGRAPHS.
001950*
001960     03  SC-IDX                PIC 9(3)     COMP VALUE ZERO.
001970     03  DZ-IDX                PIC 9         COMP VALUE ZERO.
001980     03  CZ-IDX                PIC 9         COMP VALUE ZERO.
001990     03  WS-SUB-IDX            PIC 9(3)     COMP VALUE ZERO.
002000     03  WS-REASONS-PTR        PIC 9(3)     COMP VALUE 1.
002010*                                 STRING POINTER FOR BG100.
002020*
002030*    COUNT OF SCHEMES MATCHED FOR THE CLAIM CURRENTLY BEING
002040*    SCORED - FED TO THE TEST-RUN TRACE UNDER UPSI-0 IN AB035.
002050*
002060     03  WS-CLAIM-MATCH-CNT    PIC 9(3)     COMP VALUE ZERO.
002070*
002080     03  WS-LAND-EDIT          PIC ZZ9.99.
002090     03  WS-AMOUNT-EDIT        PIC Z,ZZZ,ZZ9.99.
002100     03  WS-CHUNK-IDX          PIC 9        COMP VALUE ZERO.
002110*                                 SUBSCRIPT FOR BG115/BG117 BELOW
002120*                                 - DRIVES THE REASON-LINE WRITE.
002130     03  FILLER                PIC X(10)    VALUE SPACES.
002140*
002150*    REASON TEXT WORK AREA - CP-0067.  BG100 NOW BUILDS THE
002160*    ELIGIBILITY REASON SENTENCES IN HERE INSTEAD OF THE PRINT
002170*    LINE DIRECTLY, SINCE FIVE SENTENCES CAN RUN WELL PAST ONE
002180*    132-BYTE LINE'S WORTH OF ROOM.  REDEFINED AS TWO 128-BYTE
002190*    CHUNKS, EACH WRITTEN AS ITS OWN CONTINUATION LINE BY BG115.
002200*
002210 01  WS-REASONS-AREA.
002220     03  WS-REASONS-TEXT       PIC X(256).
002230     03  WS-REASONS-CHUNK REDEFINES WS-REASONS-TEXT
002240                               PIC X(128) OCCURS 2 TIMES
002250                               INDEXED BY RX-NX.
002260     03  FILLER                PIC X(04)    VALUE SPACES.
002270*
002280 01  WS-REQ-ID-SAVE            PIC X(08)    VALUE SPACES.
002290*                                 CARRIED FROM READ TO WRITE SO
002300*                                 BD060/BH120 NEED NOT RE-REFER
002310*                                 TO THE CLAIM RECORD DIRECTLY.
002320*
002330* SCHEME CATALOGUE TABLE - SAME SHAPE AS THE SCHEME MASTER
002340* RECORD, HELD IN MEMORY FOR THE LIFE OF THE RUN.  CATALOGUE
002350* IS SMALL SO A STRAIGHT LINEAR SCAN AGAINST EVERY CLAIM IS
002360* ACCEPTABLE - NO INDEX FILE IS WARRANTED.
002370*
002380 01  WS-SCHEME-TABLE.
002390     03  WS-SCHEME-ENTRY       OCCURS 30 TIMES
002400                               INDEXED BY SC-NX.
002410         05  ST-SCHEME-ID      PIC X(20).
002420         05  ST-SCHEME-NAME    PIC X(40).
002430         05  ST-MAX-AMOUNT     PIC 9(7)V99  COMP-3.
002440         05  ST-DISASTER-TYPES.
002450             07  ST-DISASTER-ENTRY PIC X(10) OCCURS 6 TIMES
002460                                   INDEXED BY DZ-NX.
002470         05  ST-ELIGIBLE-CROPS.
002480             07  ST-CROP-ENTRY PIC X(20) OCCURS 5 TIMES
002490                                   INDEXED BY CZ-NX.
002500         05  ST-MIN-LAND       PIC 9(3)V99  COMP-3.
002510         05  ST-MAX-LAND       PIC 9(3)V99  COMP-3.
002520         05  ST-REQ-INSURANCE  PIC 9.
002530*                                 1 = INSURANCE REQUIRED.
002540         05  ST-HELPLINE       PIC X(15).
002550         05  FILLER            PIC X(05).
002560*
002570* PRINT-LINE WORK AREA - ONE STORAGE AREA, FOUR OVERLAID VIEWS,
002580* SAME HOUSE HABIT AS CP010.
002590*
002600 01  WS-PRINT-LINE             PIC X(132)   VALUE SPACES.
002610*
002620* HEADER VIEW - ONE PER CLAIM, PRINTED BEFORE ITS SCHEME LINES.
002630*
002640 01  WS-HEADER-LINE REDEFINES WS-PRINT-LINE.
002650     03  HL2-LABEL-1           PIC X(08)    VALUE "CLAIM -".
002660     03  HL2-REQ-ID            PIC X(08).
002670     03  FILLER                PIC X(02).
002680     03  HL2-LABEL-2           PIC X(07)    VALUE "CROP -".
002690     03  HL2-CROP              PIC X(20).
002700     03  FILLER                PIC X(02).
002710     03  HL2-LABEL-3           PIC X(11)    VALUE "DISASTER -".
002720     03  HL2-DISASTER          PIC X(10).
002730     03  FILLER                PIC X(02).
002740     03  HL2-LABEL-4           PIC X(12)    VALUE "LAND SIZE -".
002750     03  HL2-LAND              PIC X(06).
002760     03  FILLER                PIC X(02).
002770     03  HL2-LABEL-5           PIC X(12)    VALUE "INSURANCE -".
002780     03  HL2-INSURANCE         PIC X(01).
002790     03  FILLER                PIC X(29).
002800*
002810* DETAIL VIEW - ONE LINE PER MATCHED SCHEME.
002820*
002830 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
002840     03  DL2-SCHEME-NAME       PIC X(40).
002850     03  FILLER                PIC X(01).
002860     03  DL2-MAX-AMOUNT        PIC Z,ZZZ,ZZ9.99.
002870     03  FILLER                PIC X(01).
002880     03  DL2-HELPLINE          PIC X(15).
002890     03  FILLER                PIC X(01).
002900     03  FILLER                PIC X(62).
002910*                                 REASON TEXT NO LONGER CARRIED
002920*                                 ON THIS LINE - CP-0067.  SEE THE
002930*                                 WS-REASON-LINE VIEW AND BG115
002940*                                 BELOW, WHICH PRINT IT ON ITS OWN
002950*                                 CONTINUATION LINE(S) INSTEAD.
002960*
002970* REASON-LINE VIEW - ONE OR TWO CONTINUATION LINES PER MATCHED
002980* SCHEME, INDENTED UNDER THE DETAIL LINE.  WRITTEN BY BG117.
002990*
003000 01  WS-REASON-LINE REDEFINES WS-PRINT-LINE.
003010     03  FILLER                PIC X(04)    VALUE SPACES.
003020     03  RL2-TEXT              PIC X(128).
003030*
003040* NO-MATCH VIEW - PRINTED WHEN NO SCHEME CLEARED ALL FOUR GATES.
003050*
003060 01  WS-NOMATCH-LINE REDEFINES WS-PRINT-LINE.
003070     03  NM-LABEL              PIC X(36)    VALUE
003080         "** NO ELIGIBLE SCHEMES FOR REQUEST ".
003090     03  NM-REQ-ID             PIC X(08).
003100     03  FILLER                PIC X(88).
003110*
003120* TOTALS VIEW - ONE PER RUN COUNTER AT THE FOOT OF THE RUN.
003130*
003140 01  WS-TOTALS-LINE REDEFINES WS-PRINT-LINE.
003150     03  TL2-LABEL             PIC X(30).
003160     03  TL2-COUNT             PIC ZZ,ZZ9.
003170     03  FILLER                PIC X(96).
003180*
003190 LINKAGE SECTION.
003200****************
003210*
003220 PROCEDURE DIVISION.
003230*================================
003240*
003250* MAIN LINE - OPEN, LOAD THE SCHEME CATALOGUE, SCORE EVERY CLAIM,
003260* PRINT TOTALS, CLOSE.
003270*
003280 0000-MAIN-LINE.
003290     PERFORM AA010-OPEN-FILES         THRU AA010-EXIT.
003300     PERFORM AA020-LOAD-SCHEME-TABLE  THRU AA020-EXIT.
003310     PERFORM AB030-PROCESS-CLAIMS     THRU AB030-EXIT.
003320     PERFORM ZZ900-WRITE-TOTALS       THRU ZZ900-EXIT.
003330     PERFORM ZZ990-CLOSE-FILES        THRU ZZ990-EXIT.
003340     STOP RUN.
003350*
003360* OPENS THE THREE FILES, ABENDING WITH A CONSOLE MESSAGE AND
003370* RETURN-CODE 16 IF ANY OPEN FAILS.
003380*
003390 AA010-OPEN-FILES.
003400     OPEN INPUT  CP-SCHEME-FILE.
003410     IF       WS-SCHM-STATUS NOT = "00"
003420              DISPLAY SY001 WS-SCHM-STATUS
003430              MOVE 16 TO RETURN-CODE
003440              GOBACK
003450     END-IF.
003460     OPEN INPUT  CP-CLAIM-FILE.
003470     IF       WS-CLMR-STATUS NOT = "00"
003480              DISPLAY SY002 WS-CLMR-STATUS
003490              CLOSE CP-SCHEME-FILE
003500              MOVE 16 TO RETURN-CODE
003510              GOBACK
003520     END-IF.
003530     OPEN OUTPUT CP-ELIGIBLE-RPT.
003540     IF       WS-RPT-STATUS NOT = "00"
003550              DISPLAY SY003 WS-RPT-STATUS
003560              CLOSE CP-SCHEME-FILE CP-CLAIM-FILE
003570              MOVE 16 TO RETURN-CODE
003580              GOBACK
003590     END-IF.
003600 AA010-EXIT.
003610     EXIT.
003620*
003630* LOADS THE SCHEME MASTER INTO WS-SCHEME-TABLE, PRESERVING THE
003640* DECK ORDER - ORDER IS THE PRESENTATION ORDER ON THE REPORT.
003650*
003660 AA020-LOAD-SCHEME-TABLE.
003670     PERFORM AA025-LOAD-ONE-SCHEME THRU AA025-EXIT
003680              UNTIL WS-SCHM-EOF.
003690 AA020-EXIT.
003700     EXIT.
003710*
003720* READS ONE SCHEME CARD AND COPIES IT INTO THE NEXT TABLE SLOT -
003730* A 31ST CARD, IF EVER PUNCHED, IS SILENTLY DROPPED RATHER THAN
003740* ABENDING THE RUN (SAME HOUSE RULE AS CP010'S CROP TABLE).
003750*
003760 AA025-LOAD-ONE-SCHEME.
003770     READ CP-SCHEME-FILE
003780         AT END
003790              MOVE "Y" TO WS-SCHM-EOF-SW
003800              GO TO AA025-EXIT
003810     END-READ.
003820     IF       WS-SCHEME-COUNT >= 30
003830              GO TO AA025-EXIT
003840     END-IF.
003850     ADD      1 TO WS-SCHEME-COUNT.
003860     SET      SC-NX TO WS-SCHEME-COUNT.
003870     MOVE     SM-SCHEME-ID      TO ST-SCHEME-ID (SC-NX).
003880     MOVE     SM-SCHEME-NAME    TO ST-SCHEME-NAME (SC-NX).
003890     MOVE     SM-MAX-AMOUNT     TO ST-MAX-AMOUNT (SC-NX).
003900     MOVE     SM-MIN-LAND       TO ST-MIN-LAND (SC-NX).
003910     MOVE     SM-MAX-LAND       TO ST-MAX-LAND (SC-NX).
003920     MOVE     SM-REQ-INSURANCE  TO ST-REQ-INSURANCE (SC-NX).
003930     MOVE     SM-HELPLINE       TO ST-HELPLINE (SC-NX).
003940     PERFORM  AA027-COPY-ONE-DISASTER THRU AA027-EXIT
003950              VARYING DZ-IDX FROM 1 BY 1 UNTIL DZ-IDX > 6.
003960     PERFORM  AA029-COPY-ONE-CROP THRU AA029-EXIT
003970              VARYING CZ-IDX FROM 1 BY 1 UNTIL CZ-IDX > 5.
003980 AA025-EXIT.
003990     EXIT.
004000*
004010* COPIES ONE DISASTER-TYPE SLOT FROM THE SCHEME CARD INTO THE
004020* TABLE ENTRY CURRENTLY BEING BUILT.
004030*
004040 AA027-COPY-ONE-DISASTER.
004050     SET      DZ-NX TO DZ-IDX.
004060     MOVE     SM-DISASTER-ENTRY (DZ-IDX)
004070              TO ST-DISASTER-ENTRY (SC-NX, DZ-NX).
004080 AA027-EXIT.
004090     EXIT.
004100*
004110* COPIES ONE ELIGIBLE-CROP SLOT, SAME PATTERN AS AA027 ABOVE.
004120*
004130 AA029-COPY-ONE-CROP.
004140     SET      CZ-NX TO CZ-IDX.
004150     MOVE     SM-CROP-ENTRY (CZ-IDX)
004160              TO ST-CROP-ENTRY (SC-NX, CZ-NX).
004170 AA029-EXIT.
004180     EXIT.
004190*
004200* MAIN CLAIM LOOP - ONE PASS PER CLAIM REQUEST RECORD.
004210*
004220 AB030-PROCESS-CLAIMS.
004230     PERFORM AB035-PROCESS-ONE-CLAIM THRU AB035-EXIT
004240              UNTIL WS-CLMR-EOF.
004250 AB030-EXIT.
004260     EXIT.
004270*
004280* READS ONE CLAIM, VALIDATES IT, PRINTS ITS HEADER IF VALID, AND
004290* SCORES IT AGAINST EVERY SCHEME IN THE CATALOGUE.  IF NO SCHEME
004300* CLEARED ALL FOUR GATES, PRINTS THE "NO ELIGIBLE SCHEMES" LINE.
004310*
004320 AB035-PROCESS-ONE-CLAIM.
004330     READ CP-CLAIM-FILE
004340         AT END
004350              MOVE "Y" TO WS-CLMR-EOF-SW
004360              GO TO AB035-EXIT
004370     END-READ.
004380     ADD      1 TO WS-CLAIM-READ.
004390     MOVE     CR-REQ-ID TO WS-REQ-ID-SAVE.
004400     PERFORM  BC050-VALIDATE-CLAIM THRU BC050-EXIT.
004410     IF       WS-CLAIM-INVALID
004420              ADD 1 TO WS-CLAIM-REJECT
004430              GO TO AB035-EXIT
004440     END-IF.
004450     PERFORM  BD060-WRITE-CLAIM-HEADER THRU BD060-EXIT.
004460     MOVE     "N" TO WS-ANY-MATCH-SW.
004470     MOVE     ZERO TO WS-CLAIM-MATCH-CNT.
004480     PERFORM  BE070-TEST-ONE-SCHEME THRU BE070-EXIT
004490              VARYING SC-IDX FROM 1 BY 1
004500              UNTIL SC-IDX > WS-SCHEME-COUNT.
004510*
004520*    TEST-RUN TRACE ONLY - SHOWS HOW MANY SCHEMES THIS CLAIM
004530*    CLEARED, GATED BY THE UPSI-0 OPERATOR SWITCH.  CP-0064.
004540*
004550     IF       CP-TEST-RUN
004560              DISPLAY "CP020 TRACE - CLAIM " WS-REQ-ID-SAVE
004570                      " MATCHED " WS-CLAIM-MATCH-CNT
004580     END-IF.
004590     IF       WS-ANY-SCHEME-MATCHED NOT = "Y"
004600              PERFORM BH120-WRITE-NO-MATCH THRU BH120-EXIT
004610     END-IF.
004620 AB035-EXIT.
004630     EXIT.
004640*
004650* REQUEST VALIDATION (CLAIM) - CROP/DISASTER NON-BLANK, LAND
004660* SIZE NUMERIC AND GREATER THAN ZERO.  CP-0041 - ALL FOUR TESTS
004670* MUST RUN IN THIS ORDER TO MATCH THE REVISED CLAIM EDIT RULES.
004680*
004690 BC050-VALIDATE-CLAIM.
004700     MOVE     "Y" TO WS-VALID-SW.
004710*
004720*    TEST 1 - CROP MUST BE PRESENT.
004730*
004740     IF       CR-CLAIM-CROP = SPACES
004750              MOVE "N" TO WS-VALID-SW
004760              GO TO BC050-EXIT
004770     END-IF.
004780*
004790*    TEST 2 - DISASTER TYPE MUST BE PRESENT.
004800*
004810     IF       CR-DISASTER-TYPE = SPACES
004820              MOVE "N" TO WS-VALID-SW
004830              GO TO BC050-EXIT
004840     END-IF.
004850*
004860*    TEST 3 - LAND SIZE MUST BE NUMERIC.
004870*
004880     IF       CR-LAND-SIZE NOT NUMERIC
004890              MOVE "N" TO WS-VALID-SW
004900              GO TO BC050-EXIT
004910     END-IF.
004920*
004930*    TEST 4 - LAND SIZE MUST BE GREATER THAN ZERO.
004940*
004950     IF       CR-LAND-SIZE NOT > ZERO
004960              MOVE "N" TO WS-VALID-SW
004970     END-IF.
004980 BC050-EXIT.
004990     EXIT.
005000*
005010* HEADER LINE - ONE PER CLAIM, PRINTED BEFORE ANY SCHEME DETAIL
005020* LINES FOR THAT CLAIM.
005030*
005040 BD060-WRITE-CLAIM-HEADER.
005050     MOVE     WS-REQ-ID-SAVE     TO HL2-REQ-ID.
005060     MOVE     CR-CLAIM-CROP      TO HL2-CROP.
005070     MOVE     CR-DISASTER-TYPE   TO HL2-DISASTER.
005080     MOVE     CR-LAND-SIZE       TO WS-LAND-EDIT.
005090     MOVE     WS-LAND-EDIT       TO HL2-LAND.
005100     MOVE     CR-HAS-INSURANCE   TO HL2-INSURANCE.
005110     WRITE    CP2-PRINT-RECORD FROM WS-HEADER-LINE.
005120 BD060-EXIT.
005130     EXIT.
005140*
005150* SCHEME ELIGIBILITY ENGINE - ALL FOUR GATES MUST PASS:
005160*   1. DISASTER TYPE LISTED ON THE SCHEME
005170*   2. CROP LISTED ON THE SCHEME
005180*   3. LAND SIZE WITHIN THE SCHEME'S MIN/MAX BAND
005190*   4. INSURANCE HELD IF THE SCHEME REQUIRES IT
005200*
005210 BE070-TEST-ONE-SCHEME.
005220     SET      SC-NX TO SC-IDX.
005230*
005240*    GATE 1 - DISASTER TYPE.
005250*
005260     MOVE     "N" TO WS-DISASTER-MATCH-SW.
005270     PERFORM  BF080-TEST-ONE-DISASTER THRU BF080-EXIT
005280              VARYING DZ-IDX FROM 1 BY 1 UNTIL DZ-IDX > 6.
005290     IF       WS-DISASTER-MATCH NOT = "Y"
005300              GO TO BE070-EXIT
005310     END-IF.
005320*
005330*    GATE 2 - CROP.
005340*
005350     MOVE     "N" TO WS-CROP-MATCH-SW.
005360     PERFORM  BF085-TEST-ONE-CROP THRU BF085-EXIT
005370              VARYING CZ-IDX FROM 1 BY 1 UNTIL CZ-IDX > 5.
005380     IF       WS-CROP-MATCH NOT = "Y"
005390              GO TO BE070-EXIT
005400     END-IF.
005410*
005420*    GATE 3 - LAND SIZE WITHIN BAND.
005430*
005440     IF       CR-LAND-SIZE < ST-MIN-LAND (SC-NX)
005450        OR    CR-LAND-SIZE > ST-MAX-LAND (SC-NX)
005460              GO TO BE070-EXIT
005470     END-IF.
005480*
005490*    GATE 4 - INSURANCE, IF REQUIRED BY THE SCHEME.
005500*
005510     IF       ST-REQ-INSURANCE (SC-NX) = 1
005520        AND   CR-HAS-INSURANCE NOT = "Y"
005530              GO TO BE070-EXIT
005540     END-IF.
005550*
005560*    ALL FOUR GATES CLEARED - BUILD THE REASON TEXT AND PRINT.
005570*
005580     PERFORM  BG100-BUILD-REASONS     THRU BG100-EXIT.
005590     PERFORM  BG110-WRITE-ELIGIBLE-LINE THRU BG110-EXIT.
005600     PERFORM  BG115-WRITE-REASON-LINES THRU BG115-EXIT.
005610     ADD      1 TO WS-SCHEME-MATCHED.
005620     ADD      1 TO WS-CLAIM-MATCH-CNT.
005630     MOVE     "Y" TO WS-ANY-MATCH-SW.
005640 BE070-EXIT.
005650     EXIT.
005660*
005670* TESTS ONE DISASTER-TYPE SLOT OF THE CURRENT SCHEME.
005680*
005690 BF080-TEST-ONE-DISASTER.
005700     SET      DZ-NX TO DZ-IDX.
005710     IF       ST-DISASTER-ENTRY (SC-NX, DZ-NX) = CR-DISASTER-TYPE
005720              MOVE "Y" TO WS-DISASTER-MATCH-SW
005730     END-IF.
005740 BF080-EXIT.
005750     EXIT.
005760*
005770* TESTS ONE ELIGIBLE-CROP SLOT OF THE CURRENT SCHEME.
005780*
005790 BF085-TEST-ONE-CROP.
005800     SET      CZ-NX TO CZ-IDX.
005810     IF       ST-CROP-ENTRY (SC-NX, CZ-NX) = CR-CLAIM-CROP
005820              MOVE "Y" TO WS-CROP-MATCH-SW
005830     END-IF.
005840 BF085-EXIT.
005850     EXIT.
005860*
005870* ELIGIBILITY REASONS BUILDER - SENTENCES APPENDED WITH THEIR
005880* OWN ". " PREFIX (EXCEPT THE FIRST) SO THE FIELD IS NEVER READ
005890* BACK AS ITS OWN SOURCE - SAME HOUSE FIX AS CP010 CP-0029.
005900*
005910 BG100-BUILD-REASONS.
005920     MOVE     CR-LAND-SIZE TO WS-LAND-EDIT.
005930     MOVE     SPACES TO WS-REASONS-TEXT.
005940     MOVE     1      TO WS-REASONS-PTR.
005950     STRING   "YOUR CROP (" DELIMITED BY SIZE
005960              CR-CLAIM-CROP DELIMITED BY SPACE
005970              ") IS COVERED UNDER THIS SCHEME" DELIMITED BY SIZE
005980              INTO WS-REASONS-TEXT
005990              WITH POINTER WS-REASONS-PTR
006000     END-STRING.
006010     STRING   ". DISASTER TYPE (" DELIMITED BY SIZE
006020              CR-DISASTER-TYPE DELIMITED BY SPACE
006030              ") IS ELIGIBLE" DELIMITED BY SIZE
006040              INTO WS-REASONS-TEXT
006050              WITH POINTER WS-REASONS-PTR
006060     END-STRING.
006070     STRING   ". YOUR LAND SIZE (" DELIMITED BY SIZE
006080              WS-LAND-EDIT DELIMITED BY SIZE
006090              " HECTARES) MEETS THE CRITERIA" DELIMITED BY SIZE
006100              INTO WS-REASONS-TEXT
006110              WITH POINTER WS-REASONS-PTR
006120     END-STRING.
006130     MOVE     "N" TO WS-INSUR-WORD-SW.
006140     IF       CR-HAS-INSURANCE = "Y"
006150              PERFORM BG105-SCAN-FOR-INSUR-WORD THRU BG105-EXIT
006160                  VARYING WS-SUB-IDX FROM 1 BY 1
006170                  UNTIL WS-SUB-IDX > 12
006180     END-IF.
006190     IF       WS-INSUR-WORD-FOUND
006200              STRING ". YOU HAVE CROP INSURANCE WHICH QUALIFIES "
006210                     "FOR CLAIMS" DELIMITED BY SIZE
006220                     INTO WS-REASONS-TEXT
006230                     WITH POINTER WS-REASONS-PTR
006240              END-STRING
006250     END-IF.
006260     IF       CR-LAND-SIZE <= 2.00
006270              STRING ". SMALL/MARGINAL FARMER BENEFITS APPLY"
006280                     DELIMITED BY SIZE
006290                     INTO WS-REASONS-TEXT
006300                     WITH POINTER WS-REASONS-PTR
006310              END-STRING
006320     END-IF.
006330 BG100-EXIT.
006340     EXIT.
006350*
006360* WRITES THE REASON TEXT BUILT BY BG100 AS ONE OR TWO 128-BYTE
006370* CONTINUATION LINES UNDER THE DETAIL LINE - BLANK CHUNKS (THE
006380* SECOND HALF, ON THE MAJORITY OF CLAIMS WITH SHORT REASON TEXT)
006390* ARE SKIPPED.  CP-0067.
006400*
006410 BG115-WRITE-REASON-LINES.
006420     PERFORM  BG117-WRITE-ONE-CHUNK THRU BG117-EXIT
006430              VARYING WS-CHUNK-IDX FROM 1 BY 1
006440              UNTIL WS-CHUNK-IDX > 2.
006450 BG115-EXIT.
006460     EXIT.
006470*
006480 BG117-WRITE-ONE-CHUNK.
006490     SET      RX-NX TO WS-CHUNK-IDX.
006500     IF       WS-REASONS-CHUNK (RX-NX) NOT = SPACES
006510              MOVE WS-REASONS-CHUNK (RX-NX) TO RL2-TEXT
006520              WRITE CP2-PRINT-RECORD FROM WS-REASON-LINE
006530     END-IF.
006540 BG117-EXIT.
006550     EXIT.
006560*
006570* SCANS ST-SCHEME-ID (SC-NX) FOR THE WORD "INSURANCE" ANYWHERE
006580* IN THE 20-BYTE FIELD - NO INTRINSIC FUNCTION AVAILABLE, SO
006590* EVERY STARTING POSITION THAT COULD HOLD THE 9-BYTE WORD IS
006600* TESTED (POSITIONS 1 THRU 12).  12/02/24 SV REWRITE - SEE
006610* CHANGE LOG CP-0060.
006620*
006630 BG105-SCAN-FOR-INSUR-WORD.
006640     IF       ST-SCHEME-ID (SC-NX) (WS-SUB-IDX : 9) = "INSURANCE"
006650              MOVE "Y" TO WS-INSUR-WORD-SW
006660     END-IF.
006670 BG105-EXIT.
006680     EXIT.
006690*
006700* WRITES ONE DETAIL LINE - SCHEME NAME, MAX AMOUNT, HELPLINE AND
006710* THE REASON TEXT BUILT BY BG100.
006720*
006730 BG110-WRITE-ELIGIBLE-LINE.
006740     MOVE     ST-SCHEME-NAME (SC-NX) TO DL2-SCHEME-NAME.
006750     MOVE     ST-MAX-AMOUNT (SC-NX)  TO WS-AMOUNT-EDIT.
006760     MOVE     WS-AMOUNT-EDIT         TO DL2-MAX-AMOUNT.
006770     MOVE     ST-HELPLINE (SC-NX)    TO DL2-HELPLINE.
006780     WRITE    CP2-PRINT-RECORD FROM WS-DETAIL-LINE.
006790 BG110-EXIT.
006800     EXIT.
006810*
006820* WRITES THE "NO ELIGIBLE SCHEMES" LINE FOR A CLAIM THAT CLEARED
006830* NO SCHEME'S GATES AT ALL.
006840*
006850 BH120-WRITE-NO-MATCH.
006860     MOVE     WS-REQ-ID-SAVE TO NM-REQ-ID.
006870     WRITE    CP2-PRINT-RECORD FROM WS-NOMATCH-LINE.
006880 BH120-EXIT.
006890     EXIT.
006900*
006910* END-OF-RUN CONTROL TOTALS.
006920*
006930 ZZ900-WRITE-TOTALS.
006940     MOVE     SPACES TO WS-PRINT-LINE.
006950     WRITE    CP2-PRINT-RECORD FROM WS-PRINT-LINE.
006960     MOVE     "CLAIMS READ ............" TO TL2-LABEL.
006970     MOVE     WS-CLAIM-READ TO TL2-COUNT.
006980     WRITE    CP2-PRINT-RECORD FROM WS-TOTALS-LINE.
006990     MOVE     "CLAIMS REJECTED ........" TO TL2-LABEL.
007000     MOVE     WS-CLAIM-REJECT TO TL2-COUNT.
007010     WRITE    CP2-PRINT-RECORD FROM WS-TOTALS-LINE.
007020     MOVE     "SCHEMES MATCHED ........" TO TL2-LABEL.
007030     MOVE     WS-SCHEME-MATCHED TO TL2-COUNT.
007040     WRITE    CP2-PRINT-RECORD FROM WS-TOTALS-LINE.
007050 ZZ900-EXIT.
007060     EXIT.
007070*
007080* CLOSES ALL THREE FILES.
007090*
007100 ZZ990-CLOSE-FILES.
007110     CLOSE    CP-SCHEME-FILE
007120              CP-CLAIM-FILE
007130              CP-ELIGIBLE-RPT.
007140 ZZ990-EXIT.
007150     EXIT.
