000010*****************************************************
000020*                                                   *
000030*   SYSTEM WIDE MESSAGE LITERALS - ALL CP PROGRAMS   *
000040*                                                   *
000050*****************************************************
000060*  COMMON TO CP010, CP020 AND CP030 - KEEP ANY NEW
000070*  MESSAGE NUMBERED AND DOCUMENTED HERE SO THE THREE
000080*  PROGRAMS DO NOT DRIFT APART ON WORDING.
000090*
000100* 04/04/84 RNT - CREATED.
000110* 17/11/99 DMH - Y2K, TEXT ONLY, NO CHANGE NEEDED.
000120* 12/02/24 SV  - CP-0060 ADDED SY004/SY005 FOR THE
000130*                REGISTRATION RUN, WAS MISSING.
000140*
000150 01  CP-ERROR-MESSAGES.
000160     03  SY001        PIC X(40) VALUE
000170         "SY001 UNABLE TO OPEN MASTER FILE - CODE ".
000180     03  SY002        PIC X(40) VALUE
000190         "SY002 UNABLE TO OPEN INPUT FILE - CODE  ".
000200     03  SY003        PIC X(40) VALUE
000210         "SY003 UNABLE TO OPEN REPORT FILE - CODE ".
000220     03  SY004        PIC X(40) VALUE
000230         "SY004 UNABLE TO OPEN USER FILE - CODE   ".
000240     03  SY005        PIC X(40) VALUE
000250         "SY005 ABNORMAL READ ON MASTER - CODE    ".
