000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR ADVISORY REQUEST FILE     *
000040*       ONE RECORD PER FARMER ADVISORY REQUEST      *
000050*                                                   *
000060*****************************************************
000070*  FILE SIZE 83 BYTES.
000080*
000090* WEATHER FIGURES ARE CARRIED ON THE REQUEST ITSELF,
000100* NOT FETCHED BY THIS PROGRAM - THE FRONT OFFICE'S
000110* DATA-ENTRY SCREEN GETS THEM FROM THE MET OFFICE
000120* FEED BEFORE THE CARD IS PUNCHED FOR THIS RUN.
000130*
000140* 19/03/84 RNT - CREATED.
000150* 14/11/99 DMH - Y2K, FIELDS ARE ALL NUMERIC/SIGNED
000160*                WITH NO CENTURY DIGITS, NO CHANGE.
000170* 28/07/25 SV  - CP-0067 RECORDS RETENTION AUDIT - WIDENED
000180*                TO THE STANDARD REQUEST-RECORD SHAPE (FARMER
000190*                NAME, SITE CODE, ENTRY CLERK, REQUEST DATE,
000200*                RECORD STATUS AND VERSION), ADDED 88 LEVELS
000210*                FOR SEASON AND THE WEATHER-PRESENT FLAG.
000220*
000230 01  AR-ADVISORY-RECORD.
000240     03  AR-REQ-ID                  PIC X(08).
000250     03  AR-FARMER-NAME             PIC X(24).
000260     03  AR-LATITUDE                PIC S9(3)V9(4).
000270     03  AR-LONGITUDE               PIC S9(3)V9(4).
000280     03  AR-SEASON                  PIC X(08).
000290         88  AR-SEASON-KHARIF               VALUE "KHARIF".
000300         88  AR-SEASON-RABI                 VALUE "RABI".
000310         88  AR-SEASON-ZAID                 VALUE "ZAID".
000320*                                     BLANK DEFAULTS TO KHARIF.
000330     03  AR-AVG-TEMP                PIC S9(3)V9.
000340     03  AR-TOTAL-RAINFALL          PIC 9(4)V9.
000350     03  AR-WEATHER-OK              PIC X.
000360         88  AR-WEATHER-OBSERVED            VALUE "Y".
000370         88  AR-WEATHER-MISSING             VALUE "N".
000380*                                     Y = OBSERVATION PRESENT.
000390     03  AR-SITE-CODE               PIC X(04).
000400*                                     EXTENSION OFFICE OF ORIGIN.
000410     03  AR-ENTRY-CLERK             PIC X(03).
000420     03  AR-REQUEST-DATE            PIC 9(8)    COMP.
000430*                                     CCYYMMDD, DATE PUNCHED.
000440     03  AR-RECORD-STATUS           PIC X       VALUE "A".
000450         88  AR-STATUS-ACTIVE               VALUE "A".
000460         88  AR-STATUS-SUPERSEDED           VALUE "S".
000470     03  AR-RECORD-VERSION          PIC 9(02)   COMP.
000480     03  FILLER                     PIC X(05).
000490*                                     RESERVED - GROWTH BLOCK.
