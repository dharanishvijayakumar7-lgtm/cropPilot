000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR RELIEF SCHEME MASTER FILE *
000040*       KEY = SM-SCHEME-ID (MATCHED, NOT INDEXED)   *
000050*                                                   *
000060*****************************************************
000070*  FILE SIZE 385 BYTES, PADDED - SMALL CATALOGUE.
000080*
000090* DISASTER-TYPES AND ELIGIBLE-CROPS ARE FIXED-SLOT
000100* LISTS, NOT VARIABLE OCCURS TABLES, SO THE FILE CAN
000110* BE KEYED BY A STRAIGHT SEQUENTIAL READ ON OLDER
000120* RUNTIMES THAT DO NOT LIKE OCCURS DEPENDING ON.
000130*
000140* 02/05/84 RNT - CREATED.
000150* 11/09/99 DMH - Y2K, NO DATE FIELDS, NOTED FOR FILE.
000160* 30/01/24 SV  - CP-0052 HELPLINE WIDENED 12 TO 15.
000170* 28/07/25 SV  - CP-0067 RECORDS RETENTION AUDIT - CHANGED
000180*                MAX-AMOUNT, MIN-LAND AND MAX-LAND TO COMP-3
000190*                TO MATCH THE SHOP'S USUAL PACKED RATE AND
000200*                AMOUNT FIELDS, ADDED THE STANDARD SITE CODE
000210*                AND MAINTENANCE STAMP, AND ADDED AN 88 LEVEL
000220*                FOR THE INSURANCE-REQUIRED FLAG.  SEQUENTIAL
000230*                FILE ORGANISATION SWITCHED FROM LINE SEQUENTIAL
000240*                TO SEQUENTIAL IN CP020 TO CARRY THE PACKED
000250*                FIELDS - SEE CP020 CHANGE LOG.
000260*
000270 01  SM-SCHEME-RECORD.
000280     03  SM-SCHEME-ID               PIC X(20).
000290     03  SM-SCHEME-NAME             PIC X(40).
000300     03  SM-SCHEME-DESC             PIC X(80).
000310     03  SM-MAX-AMOUNT              PIC 9(7)V99  COMP-3.
000320     03  SM-DISASTER-TYPES.
000330         05  SM-DISASTER-ENTRY      PIC X(10) OCCURS 6.
000340     03  SM-ELIGIBLE-CROPS.
000350         05  SM-CROP-ENTRY          PIC X(20) OCCURS 5.
000360     03  SM-MIN-LAND                PIC 9(3)V99  COMP-3.
000370     03  SM-MAX-LAND                PIC 9(3)V99  COMP-3.
000380     03  SM-REQ-INSURANCE           PIC 9.
000390         88  SM-INSURANCE-REQUIRED          VALUE 1.
000400         88  SM-INSURANCE-NOT-REQUIRED      VALUE 0.
000410*                                     1 = INSURANCE REQUIRED.
000420     03  SM-HELPLINE                PIC X(15).
000430     03  SM-WEBSITE                 PIC X(40).
000440     03  SM-SITE-CODE               PIC X(04).
000450*                                     EXTENSION OFFICE OWNING
000460*                                     THE CATALOGUE ENTRY.
000470     03  SM-LAST-MAINT-BY           PIC X(03).
000480     03  SM-LAST-MAINT-DATE         PIC 9(8)     COMP.
000490*                                     CCYYMMDD.
000500     03  SM-RECORD-VERSION          PIC 9(02)    COMP.
000510     03  FILLER                     PIC X(05).
000520*                                     RESERVED - GROWTH BLOCK.
