000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR USER STORE (OUTPUT)       *
000040*       KEY = US-PHONE (UNIQUE PER RUN)             *
000050*                                                   *
000060*****************************************************
000070*  FILE SIZE 98 BYTES, PADDED.
000080*
000090* WRITTEN FRESH EACH RUN FROM CP030 - ONE RECORD PER
000100* ACCEPTED REGISTRATION.  SOURCE SYSTEM KEEPS THIS IN
000110* AN INDEXED TABLE WITH PHONE AS THE UNIQUE KEY; HERE
000120* IT IS A SEQUENTIAL FILE BECAUSE THE WHOLE RUN BUILDS
000130* IT IN ONE PASS AND NOTHING ELSE MAINTAINS IT.
000140*
000150* 09/04/84 RNT - CREATED.
000160* 21/11/99 DMH - Y2K, NO DATE FIELDS, NOTED FOR FILE.
000170* 28/07/25 SV  - CP-0067 RECORDS RETENTION AUDIT - WIDENED
000180*                TO THE STANDARD MASTER-RECORD SHAPE (SITE
000190*                CODE, MAINTENANCE STAMP, RECORD VERSION) AND
000200*                ADDED AN 88 LEVEL FOR RECORD STATUS.
000210*
000220 01  US-USER-RECORD.
000230     03  US-NAME                    PIC X(30).
000240     03  US-PHONE                   PIC X(10).
000250     03  US-STATE                   PIC X(20).
000260     03  US-DISTRICT                PIC X(20).
000270     03  US-SITE-CODE               PIC X(04).
000280*                                     EXTENSION OFFICE OF ORIGIN.
000290     03  US-RECORD-STATUS           PIC X      VALUE "A".
000300         88  US-STATUS-ACTIVE               VALUE "A".
000310         88  US-STATUS-SUPERSEDED           VALUE "S".
000320     03  US-LAST-MAINT-BY           PIC X(03).
000330     03  US-LAST-MAINT-DATE         PIC 9(8)   COMP.
000340*                                     CCYYMMDD.
000350     03  US-RECORD-VERSION          PIC 9(02) COMP.
000360     03  FILLER                     PIC X(04).
000370*                                     RESERVED - GROWTH BLOCK.
