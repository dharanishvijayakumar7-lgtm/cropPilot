000010*****************************************************************
000020*                                                               *
000030*              FARMER REGISTRATION VALIDATION BATCH             *
000040*          DUNMORE EXTENSION DATA SERVICES                      *
000050*                                                               *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*================================
000100 PROGRAM-ID.          CP030.
000110 AUTHOR.              R N TILDEN.
000120 INSTALLATION.        DUNMORE EXTENSION DATA SERVICES.
000130 DATE-WRITTEN.        04/02/84.
000140 DATE-COMPILED.       04/02/84.
000150 SECURITY.            CONFIDENTIAL - DUNMORE EXTENSION DATA
000160                      SERVICES INTERNAL USE ONLY.  NOT FOR
000170                      RELEASE OUTSIDE THE EXTENSION OFFICE.
000180*
000190*    REMARKS.         VALIDATES A BATCH OF SIGN-UP CARDS FOR
000200*                     THE FARMER ADVISORY SERVICE AND BUILDS
000210*                     THE USER STORE FROM THE ACCEPTED ONES.
000220*                     PASSWORDS ARE CHECKED FOR SHAPE ONLY -
000230*                     HASHING IS DONE ON-LINE, NOT HERE.
000240*
000250*    VERSION.         SEE PROG-NAME IN WORKING-STORAGE.
000260*
000270*    CALLED MODULES.  NONE.
000280*
000290*    FILES USED.
000300*                     CP-REGIN-FILE      REGISTRATION INPUT
000310*                     CP-REGRPT-FILE     REGISTRATION REPORT
000320*                     CP-USER-FILE       USER STORE (OUTPUT)
000330*
000340*    ERROR MESSAGES USED.
000350*                     SY002, SY003, SY004  (SEE CPERRMS COPYBOOK)
000360*
000370* CHANGES:
000380* 02/04/84 RNT -      CREATED FOR THE FIRST SIGN-UP DRIVE.
000390* 27/08/84 RNT -  .01 PHONE UNIQUENESS CHECK ADDED - TWO CARDS
000400*                     FOR THE SAME PHONE WERE BOTH BEING WRITTEN
000410*                     TO THE USER STORE.  PE-0023.
000420* 14/02/89 RNT -  .02 PASSWORD/CONFIRM MATCH CHECK ADDED AT
000430*                     REQUEST OF THE OFFICE MANAGER.
000440* 06/05/93 JKO -  .03 TOOK OVER MAINTENANCE FROM R N TILDEN ON
000450*                     HIS RETIREMENT.  NO LOGIC CHANGE.
000460* 21/11/99 DMH -  .04 Y2K REVIEW - NO DATE FIELDS ARE USED IN
000470*                     REGISTRATION VALIDATION, NO CHANGE
000480*                     REQUIRED.  FILED UNDER THE 1999 Y2K
000490*                     SIGN-OFF BINDER.
000500* 19/07/07 JKO -  .05 RAISED WS-PHONE-TABLE FROM 200 TO 500
000510*                     ENTRIES, SIGN-UP DRIVES HAD OUTGROWN IT.
000520* 08/06/18 DMH -  .06 ADDED CONTROL TOTALS PARAGRAPH AT REQUEST
000530*                     OF THE OFFICE MANAGER FOR MONTH-END TIES.
000540* 12/02/24 SV  -  .07 CP-0060 ADDED SY004 FOR THE USER FILE
000550*                     OPEN CHECK, WAS FALLING THROUGH TO SY003.
000560* 05/06/25 SV  -  .08 CP-0041 VALIDATION RULE ORDER DOCUMENTED
000570*                     EXPLICITLY IN AC030 TO MATCH THE REVISED
000580*                     SIGN-UP FORM EDIT SPECIFICATION.
000590* 21/07/25 SV  -  .09 CP-0064 PHONE DIGIT TEST SWITCHED FROM THE
000600*                     WS-PHONE-NUM REDEFINES TO THE CP-NUMERIC-
000610*                     TEST CLASS CONDITION IN SPECIAL-NAMES - AN
000620*                     AUDITOR ASKED WHY THE CLASS WAS DECLARED
000630*                     AND NEVER USED.  WS-PHONE-NUM IS KEPT FOR
000640*                     THE TRACE DISPLAY UNDER UPSI-0 BELOW.
000650*
000660*****************************************************************
000670*
000680 ENVIRONMENT DIVISION.
000690*================================
000700 CONFIGURATION SECTION.
000710*
000720* SPECIAL-NAMES - CP-NUMERIC-TEST IS THE SHOP'S DIGITS-ONLY CLASS,
000730* USED BELOW IN AC030 TO EDIT THE PHONE NUMBER.  UPSI-0 IS THE
000740* OPERATOR SWITCH SET IN THE JCL PARM CARD FOR TEST RUNS ONLY -
000750* WHEN ON, AC030 TRACES THE EDITED PHONE TO THE CONSOLE.
000760*
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     CLASS CP-NUMERIC-TEST IS "0" THRU "9"
000800     UPSI-0 ON STATUS IS CP-TEST-RUN
000810            OFF STATUS IS CP-PRODUCTION-RUN.
000820*
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850*
000860*    CP-REGIN-FILE  - ONE RECORD PER SIGN-UP CARD, FRONT-DESK ORDER.
000870*
000880     SELECT CP-REGIN-FILE
000890         ASSIGN TO CPREGRIN
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-REGIN-STATUS.
000920*
000930*    CP-REGRPT-FILE - PRINTED RESULT, ONE LINE PER CARD PLUS TOTALS.
000940*
000950     SELECT CP-REGRPT-FILE
000960         ASSIGN TO CPREGROUT
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WS-RPT-STATUS.
000990*
001000*    CP-USER-FILE   - NEW USER STORE RECORDS THIS RUN ADDS.
001010*
001020     SELECT CP-USER-FILE
001030         ASSIGN TO CPUSEROUT
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-USER-STATUS.
001060*
001070 DATA DIVISION.
001080*================================
001090 FILE SECTION.
001100*
001110* SIGN-UP CARD LAYOUT - SEE CPREGR COPYBOOK.  PASSWORD/CONFIRM
001120* ARE CARRIED HERE ONLY LONG ENOUGH TO BE COMPARED BELOW.
001130*
001140 FD  CP-REGIN-FILE.
001150 COPY "CPREGR.cpy".
001160*
001170* ONE PRINT LINE PER CARD PLUS THE CONTROL TOTALS AT THE FOOT.
001180*
001190 FD  CP-REGRPT-FILE.
001200 01  CP3-PRINT-RECORD          PIC X(132).
001210*
001220* USER STORE OUTPUT - SEE CPUSER COPYBOOK.  WRITTEN ONCE PER
001230* ACCEPTED CARD, NEVER REWRITTEN.
001240*
001250 FD  CP-USER-FILE.
001260 COPY "CPUSER.cpy".
001270*
001280 WORKING-STORAGE SECTION.
001290*-----------------------
001300 77  PROG-NAME                 PIC X(20) VALUE "CP030 (1.0.09)".
001310*
001320 COPY "CPERRMS.cpy".
001330*
001340* WS-DATA HOLDS THE FILE STATUS BYTES, THE SWITCHES THE MAIN LINE
001350* AND VALIDATION TEST, THE RUN COUNTERS, AND THE PHONE/REJECT
001360* TEXT WORK FIELDS.
001370*
001380 01  WS-DATA.
001390     03  WS-REGIN-STATUS       PIC XX       VALUE ZERO.
001400*                                 FILE STATUS - CP-REGIN-FILE.
001410     03  WS-RPT-STATUS         PIC XX       VALUE ZERO.
001420*                                 FILE STATUS - CP-REGRPT-FILE.
001430     03  WS-USER-STATUS        PIC XX       VALUE ZERO.
001440*                                 FILE STATUS - CP-USER-FILE.
001450     03  WS-REGIN-EOF-SW       PIC X        VALUE "N".
001460         88  WS-REGIN-EOF                   VALUE "Y".
001470*                                 SET WHEN THE LAST CARD IS READ.
001480     03  WS-VALID-SW           PIC X        VALUE "Y".
001490         88  WS-CARD-VALID                  VALUE "Y".
001500         88  WS-CARD-INVALID                VALUE "N".
001510*                                 RESULT OF AC030 - DRIVES WHETHER
001520*                                 AB025 WRITES A USER STORE RECORD.
001530     03  WS-DUP-SW             PIC X        VALUE "N".
001540         88  WS-PHONE-IS-DUP                VALUE "Y".
001550*                                 SET BY AC035 ON A MATCHING PHONE.
001560*
001570*    RUN CONTROL TOTALS - PRINTED BY ZZ900 AT END OF JOB.
001580*
001590     03  WS-REG-READ           PIC 9(5)     COMP VALUE ZERO.
001600     03  WS-REG-ACCEPT         PIC 9(5)     COMP VALUE ZERO.
001610     03  WS-REG-REJECT         PIC 9(5)     COMP VALUE ZERO.
001620*
001630*    PHONE UNIQUENESS WORK FIELDS - COUNT/SUBSCRIPT FOR THE SCAN.
001640*
001650     03  WS-PHONE-COUNT        PIC 9(3)     COMP VALUE ZERO.
001660     03  WS-PHONE-NX           PIC 9(3)     COMP VALUE ZERO.
001670*
001680     03  WS-REJECT-REASON      PIC X(30)    VALUE SPACES.
001690*                                 "ACCEPTED" OR THE FAILED RULE.
001700*
001710*    WS-PHONE-WORK/WS-PHONE-NUM - NO LONGER THE DIGIT TEST ITSELF
001720*    (SEE CP-0064 ABOVE), KEPT AS A NUMERIC VIEW FOR THE TEST-RUN
001730*    CONSOLE TRACE BELOW.
001740*
001750     03  WS-PHONE-WORK         PIC X(10)    VALUE SPACES.
001760     03  WS-PHONE-NUM REDEFINES
001770         WS-PHONE-WORK         PIC 9(10).
001780     03  FILLER                PIC X(10)    VALUE SPACES.
001790*
001800* IN-MEMORY TABLE OF PHONE NUMBERS ALREADY ACCEPTED THIS RUN - A
001810* PLAIN SCAN IS ENOUGH SINCE A SIGN-UP BATCH NEVER APPROACHES 500.
001820*
001830 01  WS-PHONE-TABLE.
001840     03  WS-PHONE-ENTRY        OCCURS 500 TIMES
001850                               INDEXED BY PH-NX.
001860         05  PH-PHONE          PIC X(10)    VALUE SPACES.
001870     03  FILLER                PIC X(04)    VALUE SPACES.
001880*
001890* PRINT-LINE WORK AREA - ONE STORAGE AREA, TWO OVERLAID VIEWS.
001900*
001910 01  WS-PRINT-LINE             PIC X(132)   VALUE SPACES.
001920*
001930* DETAIL VIEW - ONE LINE PER CARD, ACCEPTED OR REJECTED.
001940*
001950 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
001960     03  DL3-PHONE             PIC X(10).
001970     03  FILLER                PIC X(02).
001980     03  DL3-NAME              PIC X(30).
001990     03  FILLER                PIC X(02).
002000     03  DL3-RESULT            PIC X(30).
002010*                                 "ACCEPTED" OR THE REJECT TEXT.
002020     03  FILLER                PIC X(58).
002030*
002040* TOTALS VIEW - ONE PER RUN COUNTER AT THE FOOT OF THE RUN.
002050*
002060 01  WS-TOTALS-LINE REDEFINES WS-PRINT-LINE.
002070     03  TL3-LABEL             PIC X(30).
002080     03  TL3-COUNT             PIC ZZ,ZZ9.
002090     03  FILLER                PIC X(96).
002100*
002110 LINKAGE SECTION.
002120****************
002130*
002140 PROCEDURE DIVISION.
002150*================================
002160*
002170* MAIN LINE - OPEN, DRIVE THE CARD LOOP, PRINT TOTALS, CLOSE.
002180*
002190 0000-MAIN-LINE.
002200     PERFORM AA010-OPEN-FILES              THRU AA010-EXIT.
002210     PERFORM AB020-PROCESS-REGISTRATIONS   THRU AB020-EXIT.
002220     PERFORM ZZ900-WRITE-TOTALS            THRU ZZ900-EXIT.
002230     PERFORM ZZ990-CLOSE-FILES             THRU ZZ990-EXIT.
002240     STOP RUN.
002250*
002260* OPENS THE THREE FILES, ABENDING WITH A CONSOLE MESSAGE AND
002270* RETURN-CODE 16 IF ANY OPEN FAILS.
002280*
002290 AA010-OPEN-FILES.
002300     OPEN INPUT  CP-REGIN-FILE.
002310     IF       WS-REGIN-STATUS NOT = "00"
002320              DISPLAY SY002 WS-REGIN-STATUS
002330              MOVE 16 TO RETURN-CODE
002340              GOBACK
002350     END-IF.
002360     OPEN OUTPUT CP-REGRPT-FILE.
002370     IF       WS-RPT-STATUS NOT = "00"
002380              DISPLAY SY003 WS-RPT-STATUS
002390              CLOSE CP-REGIN-FILE
002400              MOVE 16 TO RETURN-CODE
002410              GOBACK
002420     END-IF.
002430     OPEN OUTPUT CP-USER-FILE.
002440     IF       WS-USER-STATUS NOT = "00"
002450              DISPLAY SY004 WS-USER-STATUS
002460              CLOSE CP-REGIN-FILE CP-REGRPT-FILE
002470              MOVE 16 TO RETURN-CODE
002480              GOBACK
002490     END-IF.
002500 AA010-EXIT.
002510     EXIT.
002520*
002530* MAIN REGISTRATION LOOP - ONE PASS PER CARD, DRIVEN OFF THE
002540* END-OF-FILE SWITCH SET BY AB025'S READ.
002550*
002560 AB020-PROCESS-REGISTRATIONS.
002570     PERFORM AB025-PROCESS-ONE-CARD THRU AB025-EXIT
002580              UNTIL WS-REGIN-EOF.
002590 AB020-EXIT.
002600     EXIT.
002610*
002620* READS ONE CARD, VALIDATES IT, AND EITHER WRITES A REJECTION
002630* LINE OR (IF IT PASSED) BOTH A USER STORE RECORD AND AN
002640* "ACCEPTED" REPORT LINE.
002650*
002660 AB025-PROCESS-ONE-CARD.
002670     READ CP-REGIN-FILE
002680         AT END
002690              MOVE "Y" TO WS-REGIN-EOF-SW
002700              GO TO AB025-EXIT
002710     END-READ.
002720     ADD      1 TO WS-REG-READ.
002730     PERFORM  AC030-VALIDATE-CARD THRU AC030-EXIT.
002740     IF       WS-CARD-INVALID
002750              ADD  1 TO WS-REG-REJECT
002760              PERFORM AE050-WRITE-REG-LINE THRU AE050-EXIT
002770              GO TO AB025-EXIT
002780     END-IF.
002790     ADD      1 TO WS-REG-ACCEPT.
002800     MOVE     "ACCEPTED" TO WS-REJECT-REASON.
002810     PERFORM  AD040-WRITE-USER-RECORD THRU AD040-EXIT.
002820     PERFORM  AE050-WRITE-REG-LINE    THRU AE050-EXIT.
002830 AB025-EXIT.
002840     EXIT.
002850*
002860* REGISTRATION VALIDATION - RULE ORDER 1-5, FIRST FAILURE WINS.
002870* CP-0041 - THIS ORDER MUST MATCH THE SIGN-UP FORM EDIT SPEC:
002880*   1. ALL MANDATORY FIELDS PRESENT
002890*   2. PHONE IS EXACTLY 10 NUMERIC DIGITS
002900*   3. PASSWORD LENGTH AT LEAST 6
002910*   4. PASSWORD MATCHES CONFIRM
002920*   5. PHONE NOT ALREADY ACCEPTED EARLIER IN THIS RUN
002930*
002940 AC030-VALIDATE-CARD.
002950     MOVE     "Y" TO WS-VALID-SW.
002960*
002970*    RULE 1 - NAME/PHONE/STATE/DISTRICT/PASSWORD ALL PRESENT.
002980*
002990     IF       RG-NAME     = SPACES
003000        OR    RG-PHONE    = SPACES
003010        OR    RG-STATE    = SPACES
003020        OR    RG-DISTRICT = SPACES
003030        OR    RG-PASSWORD = SPACES
003040              MOVE "N" TO WS-VALID-SW
003050              MOVE "MISSING MANDATORY FIELD" TO WS-REJECT-REASON
003060              GO TO AC030-EXIT
003070     END-IF.
003080*
003090*    RULE 2 - PHONE MUST BE EXACTLY 10 NUMERIC DIGITS.  CP-0064 -
003100*    USES THE CP-NUMERIC-TEST CLASS FROM SPECIAL-NAMES RATHER
003110*    THAN A NUMERIC TEST ON A REDEFINED PIC 9(10) - THE CLASS
003120*    TEST REJECTS A LEADING SIGN OR SPACE THAT "NUMERIC" ON SOME
003130*    COMPILERS WILL QUIETLY ACCEPT ON A DISPLAY ITEM.
003140*
003150     IF       RG-PHONE IS NOT CP-NUMERIC-TEST
003160              MOVE "N" TO WS-VALID-SW
003170              MOVE "PHONE NOT 10 NUMERIC DIGITS" TO
003180                   WS-REJECT-REASON
003190              GO TO AC030-EXIT
003200     END-IF.
003210*
003220*    TEST-RUN TRACE ONLY - NOT PART OF THE EDIT ITSELF.
003230*
003240     MOVE     RG-PHONE TO WS-PHONE-WORK.
003250     IF       CP-TEST-RUN
003260              DISPLAY "CP030 TRACE - PHONE EDITED OK "
003270                      WS-PHONE-NUM
003280     END-IF.
003290*
003300*    RULE 3 - PASSWORD AT LEAST 6 CHARACTERS (FIELD IS SPACE-
003310*    PADDED, SO BYTE 6 MUST BE NON-BLANK).
003320*
003330     IF       RG-PASSWORD (6:1) = SPACE
003340              MOVE "N" TO WS-VALID-SW
003350              MOVE "PASSWORD SHORTER THAN 6" TO WS-REJECT-REASON
003360              GO TO AC030-EXIT
003370     END-IF.
003380*
003390*    RULE 4 - PASSWORD MUST EQUAL CONFIRM-PASSWORD.
003400*
003410     IF       RG-PASSWORD NOT = RG-CONFIRM
003420              MOVE "N" TO WS-VALID-SW
003430              MOVE "PASSWORD DOES NOT MATCH CONFIRM" TO
003440                   WS-REJECT-REASON
003450              GO TO AC030-EXIT
003460     END-IF.
003470*
003480*    RULE 5 - PHONE NOT ALREADY ACCEPTED EARLIER THIS RUN.
003490*
003500     MOVE     "N" TO WS-DUP-SW.
003510     PERFORM  AC035-TEST-ONE-PHONE THRU AC035-EXIT
003520              VARYING WS-PHONE-NX FROM 1 BY 1
003530              UNTIL WS-PHONE-NX > WS-PHONE-COUNT.
003540     IF       WS-PHONE-IS-DUP
003550              MOVE "N" TO WS-VALID-SW
003560              MOVE "PHONE ALREADY REGISTERED" TO WS-REJECT-REASON
003570     END-IF.
003580 AC030-EXIT.
003590     EXIT.
003600*
003610* TESTS ONE SLOT OF THE PHONE TABLE AGAINST THE CURRENT CARD.
003620*
003630 AC035-TEST-ONE-PHONE.
003640     SET      PH-NX TO WS-PHONE-NX.
003650     IF       PH-PHONE (PH-NX) = RG-PHONE
003660              MOVE "Y" TO WS-DUP-SW
003670     END-IF.
003680 AC035-EXIT.
003690     EXIT.
003700*
003710* WRITES THE ACCEPTED CARD'S PHONE INTO THE TABLE SO A LATER
003720* DUPLICATE IS CAUGHT, AND WRITES THE USER STORE RECORD.
003730*
003740 AD040-WRITE-USER-RECORD.
003750     IF       WS-PHONE-COUNT < 500
003760              ADD  1 TO WS-PHONE-COUNT
003770              SET  PH-NX TO WS-PHONE-COUNT
003780              MOVE RG-PHONE TO PH-PHONE (PH-NX)
003790     END-IF.
003800     MOVE     RG-NAME     TO US-NAME.
003810     MOVE     RG-PHONE    TO US-PHONE.
003820     MOVE     RG-STATE    TO US-STATE.
003830     MOVE     RG-DISTRICT TO US-DISTRICT.
003840     WRITE    US-USER-RECORD.
003850 AD040-EXIT.
003860     EXIT.
003870*
003880* WRITES ONE DETAIL LINE - PHONE, NAME, AND "ACCEPTED" OR REASON.
003890*
003900 AE050-WRITE-REG-LINE.
003910     MOVE     RG-PHONE TO DL3-PHONE.
003920     MOVE     RG-NAME  TO DL3-NAME.
003930     MOVE     WS-REJECT-REASON TO DL3-RESULT.
003940     WRITE    CP3-PRINT-RECORD FROM WS-DETAIL-LINE.
003950 AE050-EXIT.
003960     EXIT.
003970*
003980* END-OF-RUN CONTROL TOTALS.
003990*
004000 ZZ900-WRITE-TOTALS.
004010     MOVE     SPACES TO WS-PRINT-LINE.
004020     WRITE    CP3-PRINT-RECORD FROM WS-PRINT-LINE.
004030     MOVE     "RECORDS READ ..........." TO TL3-LABEL.
004040     MOVE     WS-REG-READ TO TL3-COUNT.
004050     WRITE    CP3-PRINT-RECORD FROM WS-TOTALS-LINE.
004060     MOVE     "RECORDS ACCEPTED ......." TO TL3-LABEL.
004070     MOVE     WS-REG-ACCEPT TO TL3-COUNT.
004080     WRITE    CP3-PRINT-RECORD FROM WS-TOTALS-LINE.
004090     MOVE     "RECORDS REJECTED ......." TO TL3-LABEL.
004100     MOVE     WS-REG-REJECT TO TL3-COUNT.
004110     WRITE    CP3-PRINT-RECORD FROM WS-TOTALS-LINE.
004120 ZZ900-EXIT.
004130     EXIT.
004140*
004150* CLOSES ALL THREE FILES.
004160*
004170 ZZ990-CLOSE-FILES.
004180     CLOSE    CP-REGIN-FILE
004190              CP-REGRPT-FILE
004200              CP-USER-FILE.
004210 ZZ990-EXIT.
004220     EXIT.
