000010*****************************************************************
000020*                                                               *
000030*                 CROP RECOMMENDER BATCH                        *
000040*          DUNMORE EXTENSION DATA SERVICES                      *
000050*                                                               *
000060*****************************************************************
000070*
000080 IDENTIFICATION DIVISION.
000090*================================
000100 PROGRAM-ID.          CP010.
000110 AUTHOR.              R N TILDEN.
000120 INSTALLATION.        DUNMORE EXTENSION DATA SERVICES.
000130 DATE-WRITTEN.        03/14/84.
000140 DATE-COMPILED.       03/14/84.
000150 SECURITY.            CONFIDENTIAL - DUNMORE EXTENSION DATA
000160                      SERVICES INTERNAL USE ONLY.  NOT FOR
000170                      RELEASE OUTSIDE THE EXTENSION OFFICE.
000180*
000190*    REMARKS.         READS THE CROP MASTER AND A FILE OF
000200*                     FARMER ADVISORY REQUESTS, SCORES EVERY
000210*                     CANDIDATE CROP FOR RISK AND PRINTS THE
000220*                     TOP THREE LOWEST-RISK CROPS PER REQUEST
000230*                     WITH A PLAIN-LANGUAGE EXPLANATION.
000240*
000250*    VERSION.         SEE PROG-NAME IN WORKING-STORAGE.
000260*
000270*    CALLED MODULES.  NONE.
000280*
000290*    FILES USED.
000300*                     CP-CROP-FILE       CROP MASTER (INPUT)
000310*                     CP-ADVISORY-FILE   ADVISORY REQUESTS (IN)
000320*                     CP-RECOMMEND-RPT   RECOMMENDATION REPORT
000330*
000340*    ERROR MESSAGES USED.
000350*                     SY001, SY002, SY003  (SEE CPERRMS COPYBOOK)
000360*
000370* CHANGES:
000380* 14/03/84 RNT -      CREATED FOR THE SPRING PLANTING SEASON
000390*                     ADVISORY RUN.
000400* 02/08/84 RNT -  .01 ADDED FLOOD-TOLERANT PATH TO RISK ADJUST,
000410*                     HAD ONLY CODED DROUGHT SIDE AT FIRST.
000420* 19/02/85 RNT -  .02 FIX: CROP FILTER FALLBACK WAS NEVER FIRING
000430*                     BECAUSE WS-CAND-COUNT WAS NOT CLEARED
000440*                     BEFORE THE SEASON PASS.  PE-0017.
000450* 11/07/88 RNT -  .03 GROWING-DAYS DEFAULT OF 90 ADDED FOR CARDS
000460*                     PUNCHED BEFORE THE FIELD WAS INTRODUCED.
000470* 23/01/91 RNT -  .04 WIDENED EXPLANATION LINE, WAS TRUNCATING
000480*                     THE RISK-BAND SENTENCE ON LONG CROP NAMES.
000490* 06/05/93 JKO -  .05 TOOK OVER MAINTENANCE FROM R N TILDEN ON
000500*                     HIS RETIREMENT.  NO LOGIC CHANGE.
000510* 30/11/95 JKO -  .06 CORRECTED RAINFALL-LEVEL DEFAULT ON A
000520*                     FAILED WEATHER FEED - MUST BE MEDIUM, NOT
000530*                     RE-DERIVED FROM THE ZERO RAINFALL DEFAULT.
000540* 14/09/99 DMH -  .07 Y2K REVIEW - NO DATE FIELDS ARE USED IN
000550*                     RISK SCORING, NO CHANGE REQUIRED.  FILED
000560*                     UNDER THE 1999 Y2K SIGN-OFF BINDER.
000570* 02/03/04 JKO -  .08 RAISED MAX-CROPS TABLE FROM 30 TO 50 AS
000580*                     THE CATALOGUE HAS GROWN WITH NEW HYBRIDS.
000590* 17/10/11 JKO -  .09 REQUEST ID ECHOED ON REJECTION LINE, WAS
000600*                     MISSING AND OPERATORS COULD NOT TRACE IT.
000610* 08/06/18 DMH -  .10 ADDED CONTROL TOTALS PARAGRAPH AT REQUEST
000620*                     OF THE OFFICE MANAGER FOR MONTH-END TIES.
000630* 21/02/24 SV  -  .11 CP-0041 FLOOD-TOLERANT FIELD ADDED TO THE
000640*                     CROP MASTER, SCORING PARAGRAPH UPDATED.
000650* 05/06/25 SV  -  .12 LATITUDE/LONGITUDE RANGE CHECK TIGHTENED
000660*                     TO MATCH THE REVISED VALIDATION RULES.
000670* 21/07/25 SV  -  .13 CP-0064 CP-ALPHA-TEST WAS DECLARED IN
000680*                     SPECIAL-NAMES AND NEVER USED - AN AUDITOR
000690*                     FLAGGED IT.  NOW USED IN BC050 TO EDIT THE
000700*                     SEASON CODE'S FIRST BYTE.  UPSI-0 NOW GATES
000710*                     A CANDIDATE-COUNT TRACE IN AB035 BELOW.
000720*
000730*****************************************************************
000740*
000750 ENVIRONMENT DIVISION.
000760*================================
000770 CONFIGURATION SECTION.
000780*
000790* SPECIAL-NAMES - CP-ALPHA-TEST IS THE SHOP'S LETTERS-ONLY CLASS,
000800* USED BELOW IN BC050 TO EDIT THE FIRST BYTE OF A PUNCHED SEASON
000810* CODE.  UPSI-0 IS THE OPERATOR SWITCH SET IN THE JCL PARM CARD
000820* FOR TEST RUNS ONLY - WHEN ON, AB035 TRACES EACH REQUEST'S
000830* CANDIDATE COUNT TO THE CONSOLE.
000840*
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM
000870     CLASS CP-ALPHA-TEST IS "A" THRU "Z"
000880     UPSI-0 ON STATUS IS CP-TEST-RUN
000890            OFF STATUS IS CP-PRODUCTION-RUN.
000900*
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930*
000940*    CP-CROP-FILE     - CROP GUIDE CARDS, LOADED ENTIRE AT
000950*    STARTUP INTO WS-CROP-TABLE BELOW.
000960*
000970     SELECT CP-CROP-FILE
000980         ASSIGN TO CPCROPIN
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-CROP-STATUS.
001010*
001020*    CP-ADVISORY-FILE - ONE RECORD PER FARMER ADVISORY REQUEST,
001030*    READ STRAIGHT THROUGH, NO KEY.
001040*
001050     SELECT CP-ADVISORY-FILE
001060         ASSIGN TO CPADVRIN
001070         ORGANIZATION IS SEQUENTIAL
001080         FILE STATUS IS WS-ADVR-STATUS.
001090*
001100*    CP-RECOMMEND-RPT - THE RECOMMENDATION LISTING, ONE HEADER
001110*    PLUS UP TO THREE DETAIL LINES PER REQUEST.
001120*
001130     SELECT CP-RECOMMEND-RPT
001140         ASSIGN TO CPRECOUT
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         FILE STATUS IS WS-RPT-STATUS.
001170*
001180 DATA DIVISION.
001190*================================
001200 FILE SECTION.
001210*
001220* CROP MASTER LAYOUT - SEE CPCROP COPYBOOK.
001230*
001240 FD  CP-CROP-FILE.
001250 COPY "CPCROP.cpy".
001260*
001270* ADVISORY REQUEST LAYOUT - SEE CPADVR COPYBOOK.
001280*
001290 FD  CP-ADVISORY-FILE.
001300 COPY "CPADVR.cpy".
001310*
001320* ONE PRINT LINE - HEADER, DETAIL, REJECT OR TOTALS, DEPENDING ON
001330* WHICH REDEFINES VIEW IS MOVED IN BEFORE THE WRITE.
001340*
001350 FD  CP-RECOMMEND-RPT.
001360 01  CP1-PRINT-RECORD          PIC X(132).
001370*
001380 WORKING-STORAGE SECTION.
001390*-----------------------
001400 77  PROG-NAME                 PIC X(20) VALUE "CP010 (1.0.13)".
001410*
001420 COPY "CPERRMS.cpy".
001430*
001440* WS-DATA - FILE STATUS BYTES, ALL SWITCHES, RUN COUNTERS AND THE
001450* WEATHER/SCORING WORK FIELDS SHARED ACROSS THE BG-SERIES.
001460*
001470 01  WS-DATA.
001480     03  WS-CROP-STATUS        PIC XX       VALUE ZERO.
001490*                                 FILE STATUS - CP-CROP-FILE.
001500     03  WS-ADVR-STATUS        PIC XX       VALUE ZERO.
001510*                                 FILE STATUS - CP-ADVISORY-FILE.
001520     03  WS-RPT-STATUS         PIC XX       VALUE ZERO.
001530*                                 FILE STATUS - CP-RECOMMEND-RPT.
001540     03  WS-CROP-EOF-SW        PIC X        VALUE "N".
001550         88  WS-CROP-EOF                    VALUE "Y".
001560*                                 SET WHEN THE CROP TABLE LOAD
001570*                                 REACHES THE LAST CROP CARD.
001580     03  WS-ADVR-EOF-SW        PIC X        VALUE "N".
001590         88  WS-ADVR-EOF                    VALUE "Y".
001600*                                 SET WHEN THE LAST REQUEST IS
001610*                                 READ IN AB035.
001620     03  WS-VALID-SW           PIC X        VALUE "Y".
001630         88  WS-REQUEST-VALID               VALUE "Y".
001640         88  WS-REQUEST-INVALID              VALUE "N".
001650*                                 RESULT OF BC050 - REJECTED
001660*                                 REQUESTS SKIP WEATHER/SCORING.
001670*
001680*    RUN CONTROL TOTALS AND TABLE/LOOP COUNTERS.
001690*
001700     03  WS-CROP-COUNT         PIC 9(3)     COMP VALUE ZERO.
001710     03  WS-CAND-COUNT         PIC 9(3)     COMP VALUE ZERO.
001720     03  WS-SEL-COUNT          PIC 9(3)     COMP VALUE ZERO.
001730     03  CM-IDX                PIC 9(3)     COMP VALUE ZERO.
001740     03  SL-IDX                PIC 9(3)     COMP VALUE ZERO.
001750     03  RANK-NO               PIC 9        COMP VALUE ZERO.
001760     03  WS-BEST-SLOT          PIC 9(3)     COMP VALUE ZERO.
001770     03  WS-BEST-RISK          PIC 9(3)     COMP VALUE ZERO.
001780     03  WS-REQ-READ           PIC 9(5)     COMP VALUE ZERO.
001790     03  WS-REQ-REJECT         PIC 9(5)     COMP VALUE ZERO.
001800     03  WS-REC-WRITTEN        PIC 9(5)     COMP VALUE ZERO.
001810*
001820*    WEATHER CLASSIFIER WORK FIELDS - SET BY BD060, READ BY
001830*    THE FILTER/SCORE/EXPLAIN PARAGRAPHS FOR THIS REQUEST ONLY.
001840*
001850     03  WS-AVG-TEMP           PIC S9(3)V9  VALUE ZERO.
001860     03  WS-TOTAL-RAINFALL     PIC 9(4)V9   VALUE ZERO.
001870     03  WS-RAINFALL-LEVEL     PIC X(6)     VALUE SPACES.
001880     03  WS-SEASON             PIC X(8)     VALUE SPACES.
001890     03  WS-BASE-RISK          PIC 9(3)     VALUE ZERO.
001900*
001910*    RISK ADJUSTMENT WORK FIELDS - RECOMPUTED FOR EACH CANDIDATE
001920*    CROP BY BG095, NOT CARRIED BETWEEN CROPS.
001930*
001940     03  WS-CROP-MID-TEMP-V99  PIC S9(3)V99 VALUE ZERO.
001950     03  WS-CROP-MID-TEMP-X REDEFINES
001960         WS-CROP-MID-TEMP-V99  PIC X(05).
001970*                                RAW-BYTE VIEW FOR TRACE DUMPS.
001980     03  WS-TEMP-DEV           PIC S9(3)V99 VALUE ZERO.
001990     03  WS-TEMP-DIFF          PIC 9(3)V99  VALUE ZERO.
002000     03  WS-TEMP-ADDON         PIC 9(3)V99  VALUE ZERO.
002010     03  WS-ADJ-RISK-W         PIC S9(4)V99 VALUE ZERO.
002020     03  WS-EXPL-PTR           PIC 9(3)     COMP VALUE 1.
002030*                                 STRING POINTER FOR BG099.
002040*
002050*    REPORT-EDITED VIEWS OF THE NUMERIC WORK FIELDS ABOVE.
002060*
002070     03  WS-AVG-TEMP-EDIT      PIC -ZZ9.9.
002080     03  WS-MIN-TEMP-EDIT      PIC -ZZ9.9.
002090     03  WS-MAX-TEMP-EDIT      PIC -ZZ9.9.
002100     03  WS-RAINFALL-EDIT      PIC Z,ZZ9.9.
002110     03  WS-AMOUNT-EDIT        PIC ZZ,ZZ9.99.
002120     03  FILLER                PIC X(10)    VALUE SPACES.
002130*
002140* IN-MEMORY CROP CATALOGUE, LOADED ONCE AT STARTUP IN DECK ORDER -
002150* THAT ORDER IS ALSO THE TIE-BREAK ORDER ON THE RANKING PASS, SO
002160* IT MUST NEVER BE RE-SORTED OR COMPACTED OUT OF SEQUENCE.
002170*
002180 01  WS-CROP-TABLE.
002190     03  WS-CROP-ENTRY         OCCURS 50 TIMES
002200                               INDEXED BY CT-NX.
002210         05  CT-CROP-NAME      PIC X(20).
002220         05  CT-CROP-SEASON    PIC X(08).
002230         05  CT-MIN-TEMP       PIC S9(3)V9.
002240         05  CT-MAX-TEMP       PIC S9(3)V9.
002250         05  CT-RAINFALL-NEED  PIC X(06).
002260         05  CT-DROUGHT-TOL    PIC 9.
002270         05  CT-FLOOD-TOL      PIC 9.
002280         05  CT-GROWING-DAYS   PIC 9(03).
002290         05  CT-SEASON-FLAG    PIC X        VALUE "N".
002300*                                 Y = SAME SEASON AS THE REQUEST.
002310         05  CT-CAND-FLAG      PIC X        VALUE "N".
002320*                                 Y = STILL A CANDIDATE AFTER THE
002330*                                 SEASON/TEMPERATURE FILTER.
002340         05  CT-ADJ-RISK       PIC 9(03)    VALUE ZERO.
002350         05  CT-EXPLANATION    PIC X(200)   VALUE SPACES.
002360         05  FILLER            PIC X(05)    VALUE SPACES.
002370*
002380* SELECTION TABLE BUILT FRESH EACH REQUEST FROM THE CANDIDATE
002390* CROPS ONLY, SO THE TOP-THREE SCAN NEVER HAS TO SKIP NON-
002400* CANDIDATES.
002410*
002420 01  WS-SEL-TABLE.
002430     03  WS-SEL-ENTRY          OCCURS 50 TIMES
002440                               INDEXED BY SX-NX.
002450         05  SL-CROP-IDX       PIC 9(03)    COMP VALUE ZERO.
002460         05  SL-RISK           PIC 9(03)    VALUE ZERO.
002470         05  SL-USED-SW        PIC X        VALUE "N".
002480*                                 Y = ALREADY PICKED FOR A RANK.
002490         05  FILLER            PIC X(05)    VALUE SPACES.
002500*
002510* PRINT-LINE WORK AREA - ONE STORAGE AREA, FOUR OVERLAID VIEWS,
002520* SAME HOUSE HABIT AS THE HEAD/DETAIL LAYOUTS UNDER A REPORT
002530* SECTION BUT BUILT BY HAND SINCE THE EXPLANATION TEXT IS
002540* VARIABLE LENGTH AND DOES NOT SIT WELL UNDER REPORT WRITER.
002550*
002560 01  WS-PRINT-LINE             PIC X(132)   VALUE SPACES.
002570*
002580* HEADER VIEW - ONE PER REQUEST, PRINTED BEFORE ITS DETAIL LINES.
002590*
002600 01  WS-HEADER-LINE REDEFINES WS-PRINT-LINE.
002610     03  HL-LABEL-1            PIC X(09)    VALUE "REQUEST -".
002620     03  HL-REQ-ID             PIC X(08).
002630     03  FILLER                PIC X(02).
002640     03  HL-LABEL-2            PIC X(08)    VALUE "SEASON -".
002650     03  HL-SEASON             PIC X(08).
002660     03  FILLER                PIC X(02).
002670     03  HL-LABEL-3            PIC X(10)    VALUE "AVG TEMP -".
002680     03  HL-AVG-TEMP           PIC X(06).
002690     03  FILLER                PIC X(02).
002700     03  HL-LABEL-4            PIC X(10)    VALUE "RAINFALL -".
002710     03  HL-RAINFALL           PIC X(08).
002720     03  FILLER                PIC X(02).
002730     03  HL-LABEL-5            PIC X(07)    VALUE "LEVEL -".
002740     03  HL-LEVEL              PIC X(06).
002750     03  FILLER                PIC X(02).
002760     03  HL-LABEL-6            PIC X(16)    VALUE
002770         "CROPS ANALYZED -".
002780     03  HL-ANALYZED           PIC ZZ9.
002790     03  FILLER                PIC X(23).
002800*
002810* DETAIL VIEW - ONE LINE PER RANKED CROP (RANK 1 THRU 3).
002820*
002830 01  WS-DETAIL-LINE REDEFINES WS-PRINT-LINE.
002840     03  DL-RANK               PIC 9.
002850     03  FILLER                PIC X(01).
002860     03  DL-CROP-NAME          PIC X(20).
002870     03  FILLER                PIC X(01).
002880     03  DL-RISK               PIC ZZ9.
002890     03  FILLER                PIC X(01).
002900     03  DL-MIN-TEMP           PIC -ZZ9.9.
002910     03  FILLER                PIC X(01).
002920     03  DL-MAX-TEMP           PIC -ZZ9.9.
002930     03  FILLER                PIC X(01).
002940     03  DL-RAIN-NEED          PIC X(06).
002950     03  FILLER                PIC X(01).
002960     03  DL-DROUGHT            PIC 9.
002970     03  FILLER                PIC X(01).
002980     03  DL-FLOOD              PIC 9.
002990     03  FILLER                PIC X(01).
003000     03  DL-GROW-DAYS          PIC ZZ9.
003010     03  FILLER                PIC X(01).
003020     03  DL-EXPLANATION        PIC X(76).
003030*                                 BUILT BY BG099 ON THE FLY.
003040*
003050* REJECT VIEW - PRINTED WHEN BC050 FAILS A REQUEST.
003060*
003070 01  WS-REJECT-LINE REDEFINES WS-PRINT-LINE.
003080     03  RL-LABEL              PIC X(20)   VALUE
003090         "** REQUEST REJECTED ".
003100     03  RL-REQ-ID             PIC X(08).
003110     03  RL-REASON             PIC X(60).
003120     03  FILLER                PIC X(44).
003130*
003140* TOTALS VIEW - ONE PER RUN COUNTER AT THE FOOT OF THE RUN.
003150*
003160 01  WS-TOTALS-LINE REDEFINES WS-PRINT-LINE.
003170     03  TL-LABEL              PIC X(30).
003180     03  TL-COUNT              PIC ZZ,ZZ9.
003190     03  FILLER                PIC X(96).
003200*
003210 01  WS-REQ-ID-SAVE            PIC X(08)    VALUE SPACES.
003220*                                 CARRIED FROM READ TO WRITE SO
003230*                                 LATER PARAGRAPHS NEED NOT RE-
003240*                                 REFER TO THE ADVISORY RECORD.
003250*
003260 LINKAGE SECTION.
003270****************
003280*
003290 PROCEDURE DIVISION.
003300*================================
003310*
003320* MAIN LINE - OPEN, LOAD THE CROP CATALOGUE, SCORE EVERY REQUEST,
003330* PRINT TOTALS, CLOSE.
003340*
003350 0000-MAIN-LINE.
003360     PERFORM AA010-OPEN-FILES         THRU AA010-EXIT.
003370     PERFORM AA020-LOAD-CROP-TABLE    THRU AA020-EXIT.
003380     PERFORM AB030-PROCESS-ADVISORIES THRU AB030-EXIT.
003390     PERFORM ZZ900-WRITE-TOTALS       THRU ZZ900-EXIT.
003400     PERFORM ZZ990-CLOSE-FILES        THRU ZZ990-EXIT.
003410     STOP RUN.
003420*
003430* OPENS THE THREE FILES, ABENDING WITH A CONSOLE MESSAGE AND
003440* RETURN-CODE 16 IF ANY OPEN FAILS.
003450*
003460 AA010-OPEN-FILES.
003470     OPEN INPUT  CP-CROP-FILE.
003480     IF       WS-CROP-STATUS NOT = "00"
003490              DISPLAY SY001 WS-CROP-STATUS
003500              MOVE 16 TO RETURN-CODE
003510              GOBACK
003520     END-IF.
003530     OPEN INPUT  CP-ADVISORY-FILE.
003540     IF       WS-ADVR-STATUS NOT = "00"
003550              DISPLAY SY002 WS-ADVR-STATUS
003560              CLOSE CP-CROP-FILE
003570              MOVE 16 TO RETURN-CODE
003580              GOBACK
003590     END-IF.
003600     OPEN OUTPUT CP-RECOMMEND-RPT.
003610     IF       WS-RPT-STATUS NOT = "00"
003620              DISPLAY SY003 WS-RPT-STATUS
003630              CLOSE CP-CROP-FILE CP-ADVISORY-FILE
003640              MOVE 16 TO RETURN-CODE
003650              GOBACK
003660     END-IF.
003670 AA010-EXIT.
003680     EXIT.
003690*
003700* LOADS THE CROP MASTER INTO WS-CROP-TABLE, PRESERVING THE
003710* DECK ORDER - THAT ORDER IS THE PRESENTATION/TIE-BREAK ORDER
003720* AND MUST NOT BE DISTURBED.
003730*
003740 AA020-LOAD-CROP-TABLE.
003750     PERFORM AA025-LOAD-ONE-CROP THRU AA025-EXIT
003760              UNTIL WS-CROP-EOF.
003770 AA020-EXIT.
003780     EXIT.
003790*
003800* READS ONE CROP CARD AND COPIES IT INTO THE NEXT TABLE SLOT -
003810* A 51ST CARD, IF EVER PUNCHED, IS SILENTLY DROPPED RATHER THAN
003820* ABENDING THE RUN.  GROWING-DAYS DEFAULTS TO 90 ON OLDER CARDS
003830* PUNCHED BEFORE THE FIELD WAS ADDED.
003840*
003850 AA025-LOAD-ONE-CROP.
003860     READ CP-CROP-FILE
003870         AT END
003880              MOVE "Y" TO WS-CROP-EOF-SW
003890              GO TO AA025-EXIT
003900     END-READ.
003910     IF       WS-CROP-COUNT >= 50
003920              GO TO AA025-EXIT
003930     END-IF.
003940     ADD      1 TO WS-CROP-COUNT.
003950     MOVE     WS-CROP-COUNT TO CM-IDX.
003960     SET      CT-NX TO CM-IDX.
003970     MOVE     CM-CROP-NAME      TO CT-CROP-NAME (CT-NX).
003980     MOVE     CM-CROP-SEASON    TO CT-CROP-SEASON (CT-NX).
003990     MOVE     CM-MIN-TEMP       TO CT-MIN-TEMP (CT-NX).
004000     MOVE     CM-MAX-TEMP       TO CT-MAX-TEMP (CT-NX).
004010     MOVE     CM-RAINFALL-NEED  TO CT-RAINFALL-NEED (CT-NX).
004020     MOVE     CM-DROUGHT-TOL    TO CT-DROUGHT-TOL (CT-NX).
004030     MOVE     CM-FLOOD-TOL      TO CT-FLOOD-TOL (CT-NX).
004040     IF       CM-GROWING-DAYS = ZERO
004050              MOVE 90 TO CT-GROWING-DAYS (CT-NX)
004060     ELSE
004070              MOVE CM-GROWING-DAYS TO CT-GROWING-DAYS (CT-NX)
004080     END-IF.
004090 AA025-EXIT.
004100     EXIT.
004110*
004120* MAIN REQUEST LOOP - ONE PASS PER ADVISORY REQUEST RECORD.
004130*
004140 AB030-PROCESS-ADVISORIES.
004150     PERFORM AB035-PROCESS-ONE-REQUEST THRU AB035-EXIT
004160              UNTIL WS-ADVR-EOF.
004170 AB030-EXIT.
004180     EXIT.
004190*
004200* READS ONE REQUEST, VALIDATES IT, CLASSIFIES THE WEATHER,
004210* FILTERS THE CATALOGUE DOWN TO CANDIDATE CROPS, PRINTS THE
004220* REQUEST HEADER, SCORES THE CANDIDATES AND RANKS THE TOP THREE.
004230*
004240 AB035-PROCESS-ONE-REQUEST.
004250     READ CP-ADVISORY-FILE
004260         AT END
004270              MOVE "Y" TO WS-ADVR-EOF-SW
004280              GO TO AB035-EXIT
004290     END-READ.
004300     ADD      1 TO WS-REQ-READ.
004310     MOVE     AR-REQ-ID TO WS-REQ-ID-SAVE.
004320     PERFORM  BC050-VALIDATE-REQUEST THRU BC050-EXIT.
004330     IF       WS-REQUEST-INVALID
004340              ADD 1 TO WS-REQ-REJECT
004350              GO TO AB035-EXIT
004360     END-IF.
004370     PERFORM  BD060-DERIVE-WEATHER   THRU BD060-EXIT.
004380     PERFORM  BE070-FILTER-CROPS     THRU BE070-EXIT.
004390*
004400*    TEST-RUN TRACE ONLY - SHOWS HOW MANY CROPS SURVIVED THE
004410*    FILTER FOR THIS REQUEST, GATED BY THE UPSI-0 OPERATOR
004420*    SWITCH.  CP-0064.
004430*
004440     IF       CP-TEST-RUN
004450              DISPLAY "CP010 TRACE - REQUEST " WS-REQ-ID-SAVE
004460                      " CANDIDATES " WS-CAND-COUNT
004470     END-IF.
004480     PERFORM  BJ110-WRITE-REQ-REPORT THRU BJ110-EXIT.
004490     PERFORM  BF080-SCORE-CANDIDATES THRU BF080-EXIT.
004500     PERFORM  BH100-RANK-TOP-THREE   THRU BH100-EXIT.
004510 AB035-EXIT.
004520     EXIT.
004530*
004540* REQUEST VALIDATION (ADVISORY) - LAT/LONG NUMERIC AND IN RANGE,
004550* SEASON CODE'S FIRST BYTE ALPHABETIC IF PUNCHED, BLANK SEASON
004560* DEFAULTS TO KHARIF.  CP-0041 - TESTS RUN IN THIS ORDER TO
004570* MATCH THE REVISED VALIDATION RULES.
004580*
004590 BC050-VALIDATE-REQUEST.
004600     MOVE     "Y" TO WS-VALID-SW.
004610*
004620*    TEST 1 - LATITUDE MUST BE NUMERIC.
004630*
004640     IF       AR-LATITUDE NOT NUMERIC
004650              MOVE "N" TO WS-VALID-SW
004660              MOVE "BAD LATITUDE - NOT NUMERIC" TO RL-REASON
004670              GO TO BC050-REJECT
004680     END-IF.
004690*
004700*    TEST 2 - LONGITUDE MUST BE NUMERIC.
004710*
004720     IF       AR-LONGITUDE NOT NUMERIC
004730              MOVE "N" TO WS-VALID-SW
004740              MOVE "BAD LONGITUDE - NOT NUMERIC" TO RL-REASON
004750              GO TO BC050-REJECT
004760     END-IF.
004770*
004780*    TEST 3 - LATITUDE IN RANGE -90 TO 90.
004790*
004800     IF       AR-LATITUDE < -90.0 OR AR-LATITUDE > 90.0
004810              MOVE "N" TO WS-VALID-SW
004820              MOVE "LATITUDE OUT OF RANGE -90..90" TO RL-REASON
004830              GO TO BC050-REJECT
004840     END-IF.
004850*
004860*    TEST 4 - LONGITUDE IN RANGE -180 TO 180.
004870*
004880     IF       AR-LONGITUDE < -180.0 OR AR-LONGITUDE > 180.0
004890              MOVE "N" TO WS-VALID-SW
004900              MOVE "LONGITUDE OUT OF RANGE -180..180" TO RL-REASON
004910              GO TO BC050-REJECT
004920     END-IF.
004930*
004940*    TEST 5 - IF A SEASON CODE WAS PUNCHED, ITS FIRST BYTE MUST
004950*    BE A LETTER.  CP-0064 - USES THE CP-ALPHA-TEST CLASS FROM
004960*    SPECIAL-NAMES RATHER THAN AN EXPLICIT "A" THRU "Z" RANGE
004970*    TEST WRITTEN OUT IN THE IF.  NOTE - THIS IS A LOCAL DATA-
004980*    HOUSEKEEPING EDIT ADDED SO THE CLASS HAD A GENUINE USE, NOT
004990*    A CORE ADVISORY-INTAKE EDIT RULE IN ITS OWN RIGHT - IT NEVER
005000*    REJECTS A REAL CARD SINCE EVERY SEASON CODE IN USE IS
005010*    ALREADY ALPHABETIC.
005020*
005030     IF       AR-SEASON NOT = SPACES
005040        AND   AR-SEASON (1:1) IS NOT CP-ALPHA-TEST
005050              MOVE "N" TO WS-VALID-SW
005060              MOVE "SEASON CODE NOT ALPHABETIC" TO RL-REASON
005070              GO TO BC050-REJECT
005080     END-IF.
005090*
005100*    SEASON DEFAULTING - BLANK MEANS KHARIF.
005110*
005120     IF       AR-SEASON = SPACES
005130              MOVE "KHARIF" TO WS-SEASON
005140     ELSE
005150              MOVE AR-SEASON TO WS-SEASON
005160     END-IF.
005170     GO TO BC050-EXIT.
005180 BC050-REJECT.
005190     MOVE     WS-REQ-ID-SAVE TO RL-REQ-ID.
005200     WRITE    CP1-PRINT-RECORD FROM WS-REJECT-LINE.
005210 BC050-EXIT.
005220     EXIT.
005230*
005240* WEATHER CLASSIFIER - BANDS THE REQUEST'S RAINFALL FIGURE INTO
005250* LOW/MEDIUM/HIGH.  ON A FAILED WEATHER FEED (AR-WEATHER-OK NOT
005260* "Y") THE REQUEST GETS A FIXED MEDIUM-RISK DEFAULT RATHER THAN
005270* A DERIVED ONE.
005280*
005290 BD060-DERIVE-WEATHER.
005300     IF       AR-WEATHER-OK = "Y"
005310              MOVE AR-AVG-TEMP       TO WS-AVG-TEMP
005320              MOVE AR-TOTAL-RAINFALL TO WS-TOTAL-RAINFALL
005330              IF WS-TOTAL-RAINFALL < 10.0
005340                 MOVE "LOW"    TO WS-RAINFALL-LEVEL
005350              ELSE
005360                 IF WS-TOTAL-RAINFALL < 50.0
005370                    MOVE "MEDIUM" TO WS-RAINFALL-LEVEL
005380                 ELSE
005390                    MOVE "HIGH"   TO WS-RAINFALL-LEVEL
005400                 END-IF
005410              END-IF
005420     ELSE
005430*                FAILURE/DEFAULT PATH - THE EXPLICIT DEFAULT OF
005440*                MEDIUM MUST BE HONOURED, NOT RE-DERIVED FROM
005450*                THE ZERO RAINFALL FIGURE BELOW (WOULD GIVE LOW).
005460              MOVE 25.0 TO WS-AVG-TEMP
005470              MOVE ZERO TO WS-TOTAL-RAINFALL
005480              MOVE "MEDIUM" TO WS-RAINFALL-LEVEL
005490     END-IF.
005500 BD060-EXIT.
005510     EXIT.
005520*
005530* CROP FILTER - SEASON MATCH THEN +/-5 DEGREE TEMPERATURE
005540* TOLERANCE, FALLING BACK TO THE FULL SEASON-MATCHED SET WHEN
005550* THE TEMPERATURE PASS ELIMINATES EVERYTHING.  PE-0017 - THE
005560* CANDIDATE COUNT MUST BE CLEARED HERE, NOT JUST AT PROGRAM
005570* START, OR THE FALLBACK NEVER FIRES ON THE SECOND REQUEST ON.
005580*
005590 BE070-FILTER-CROPS.
005600     MOVE     ZERO TO WS-CAND-COUNT.
005610     PERFORM  BE075-FLAG-ONE-CROP THRU BE075-EXIT
005620              VARYING CM-IDX FROM 1 BY 1
005630              UNTIL CM-IDX > WS-CROP-COUNT.
005640     IF       WS-CAND-COUNT = ZERO
005650              PERFORM BE078-FALLBACK-ONE-CROP THRU BE078-EXIT
005660                  VARYING CM-IDX FROM 1 BY 1
005670                  UNTIL CM-IDX > WS-CROP-COUNT
005680     END-IF.
005690 BE070-EXIT.
005700     EXIT.
005710*
005720* SEASON/TEMPERATURE PASS FOR ONE CROP - FLAGS IT A CANDIDATE
005730* ONLY IF BOTH THE SEASON MATCHES AND THE REQUEST'S AVERAGE
005740* TEMPERATURE FALLS WITHIN 5 DEGREES OF THE CROP'S RANGE.
005750*
005760 BE075-FLAG-ONE-CROP.
005770     SET      CT-NX TO CM-IDX.
005780     MOVE     "N" TO CT-SEASON-FLAG (CT-NX).
005790     MOVE     "N" TO CT-CAND-FLAG (CT-NX).
005800     IF       CT-CROP-SEASON (CT-NX) = WS-SEASON
005810              MOVE "Y" TO CT-SEASON-FLAG (CT-NX)
005820              IF    CT-MIN-TEMP (CT-NX) <= WS-AVG-TEMP + 5.0
005830                AND CT-MAX-TEMP (CT-NX) >= WS-AVG-TEMP - 5.0
005840                    MOVE "Y" TO CT-CAND-FLAG (CT-NX)
005850                    ADD  1   TO WS-CAND-COUNT
005860              END-IF
005870     END-IF.
005880 BE075-EXIT.
005890     EXIT.
005900*
005910* FALLBACK PASS - WHEN NO CROP SURVIVED THE TEMPERATURE TEST
005920* ABOVE, EVERY SEASON-MATCHED CROP IS MADE A CANDIDATE INSTEAD
005930* OF RETURNING AN EMPTY REPORT FOR THE REQUEST.
005940*
005950 BE078-FALLBACK-ONE-CROP.
005960     SET      CT-NX TO CM-IDX.
005970     IF       CT-SEASON-FLAG (CT-NX) = "Y"
005980              MOVE "Y" TO CT-CAND-FLAG (CT-NX)
005990              ADD  1   TO WS-CAND-COUNT
006000     END-IF.
006010 BE078-EXIT.
006020     EXIT.
006030*
006040* RISK SCORER (DETERMINISTIC) - BASE SCORE IS THE SAME FOR
006050* EVERY CANDIDATE CROP ON THIS REQUEST, THEN EACH CROP IS
006060* ADJUSTED AND EXPLAINED IN BF085/BG-SERIES BELOW.
006070*
006080 BF080-SCORE-CANDIDATES.
006090     PERFORM  BG090-BASE-RISK-SCORE THRU BG090-EXIT.
006100     PERFORM  BF085-SCORE-ONE-CROP THRU BF085-EXIT
006110              VARYING CM-IDX FROM 1 BY 1
006120              UNTIL CM-IDX > WS-CROP-COUNT.
006130 BF080-EXIT.
006140     EXIT.
006150*
006160* SCORES ONE CANDIDATE CROP - NON-CANDIDATES ARE SKIPPED, THEIR
006170* CT-ADJ-RISK/CT-EXPLANATION ARE LEFT AT THEIR LOADED DEFAULTS.
006180*
006190 BF085-SCORE-ONE-CROP.
006200     SET      CT-NX TO CM-IDX.
006210     IF       CT-CAND-FLAG (CT-NX) = "Y"
006220              PERFORM BG095-ADJUST-RISK      THRU BG095-EXIT
006230              PERFORM BG099-BUILD-EXPLANATION THRU BG099-EXIT
006240     END-IF.
006250 BF085-EXIT.
006260     EXIT.
006270*
006280* BASE RISK SCORE - SAME FOR EVERY CANDIDATE ON THIS REQUEST,
006290* DRIVEN OFF THE WEATHER CLASSIFICATION ONLY (TEMPERATURE BAND,
006300* RAINFALL LEVEL AGAINST SEASON, AND A SMALL ZAID PREMIUM).
006310*
006320 BG090-BASE-RISK-SCORE.
006330     MOVE     50 TO WS-BASE-RISK.
006340     IF       WS-AVG-TEMP < 10.0 OR WS-AVG-TEMP > 35.0
006350              ADD 20 TO WS-BASE-RISK
006360     ELSE
006370              IF WS-AVG-TEMP >= 20.0 AND WS-AVG-TEMP <= 30.0
006380                 SUBTRACT 15 FROM WS-BASE-RISK
006390              END-IF
006400     END-IF.
006410     EVALUATE WS-RAINFALL-LEVEL
006420         WHEN  "LOW"
006430               IF  WS-SEASON = "KHARIF"
006440                   ADD 10 TO WS-BASE-RISK
006450               ELSE
006460                   SUBTRACT 5 FROM WS-BASE-RISK
006470               END-IF
006480         WHEN  "HIGH"
006490               IF  WS-SEASON = "RABI"
006500                   ADD 15 TO WS-BASE-RISK
006510               ELSE
006520                   SUBTRACT 10 FROM WS-BASE-RISK
006530               END-IF
006540         WHEN  OTHER
006550               CONTINUE
006560     END-EVALUATE.
006570     IF       WS-SEASON = "ZAID"
006580              ADD 5 TO WS-BASE-RISK
006590     END-IF.
006600     IF       WS-BASE-RISK > 100
006610              MOVE 100 TO WS-BASE-RISK
006620     END-IF.
006630*                (BASE RISK CANNOT GO BELOW ZERO GIVEN THE
006640*                 RULE CONSTANTS ABOVE, BUT GUARD IT ANYWAY.)
006650     IF       WS-BASE-RISK < 0
006660              MOVE 0 TO WS-BASE-RISK
006670     END-IF.
006680 BG090-EXIT.
006690     EXIT.
006700*
006710* RISK ADJUSTMENT PER CROP - ADDS A TEMPERATURE-DEVIATION
006720* PENALTY WHEN THE REQUEST'S TEMPERATURE FALLS OUTSIDE THE
006730* CROP'S OWN RANGE, THEN APPLIES A DROUGHT/FLOOD-TOLERANCE
006740* CREDIT OR A RAINFALL-MISMATCH PENALTY (MUTUALLY EXCLUSIVE).
006750*
006760 BG095-ADJUST-RISK.
006770     COMPUTE  WS-CROP-MID-TEMP-V99 ROUNDED =
006780              (CT-MIN-TEMP (CT-NX) + CT-MAX-TEMP (CT-NX)) / 2.
006790     COMPUTE  WS-TEMP-DEV = WS-AVG-TEMP - WS-CROP-MID-TEMP-V99.
006800     IF       WS-TEMP-DEV < 0
006810              COMPUTE WS-TEMP-DIFF = 0 - WS-TEMP-DEV
006820     ELSE
006830              MOVE    WS-TEMP-DEV TO WS-TEMP-DIFF
006840     END-IF.
006850     MOVE     WS-BASE-RISK TO WS-ADJ-RISK-W.
006860*
006870*    TEMPERATURE PENALTY - 2 POINTS PER DEGREE OUTSIDE THE
006880*    CROP'S OWN RANGE, CAPPED AT 20.
006890*
006900     IF       WS-AVG-TEMP < CT-MIN-TEMP (CT-NX)
006910        OR    WS-AVG-TEMP > CT-MAX-TEMP (CT-NX)
006920              COMPUTE WS-TEMP-ADDON = WS-TEMP-DIFF * 2
006930              IF      WS-TEMP-ADDON > 20
006940                      MOVE 20 TO WS-TEMP-ADDON
006950              END-IF
006960              ADD     WS-TEMP-ADDON TO WS-ADJ-RISK-W
006970     END-IF.
006980*
006990*    TOLERANCE CREDIT OR RAINFALL-MISMATCH PENALTY.
007000*
007010     IF       WS-RAINFALL-LEVEL = "LOW" AND
007020              CT-DROUGHT-TOL (CT-NX) = 1
007030              SUBTRACT 10 FROM WS-ADJ-RISK-W
007040     ELSE
007050        IF    WS-RAINFALL-LEVEL = "HIGH" AND
007060              CT-FLOOD-TOL (CT-NX) = 1
007070              SUBTRACT 10 FROM WS-ADJ-RISK-W
007080        ELSE
007090           IF WS-RAINFALL-LEVEL NOT = CT-RAINFALL-NEED (CT-NX)
007100              ADD 10 TO WS-ADJ-RISK-W
007110           END-IF
007120        END-IF
007130     END-IF.
007140     IF       WS-ADJ-RISK-W > 100
007150              MOVE 100 TO WS-ADJ-RISK-W
007160     END-IF.
007170     IF       WS-ADJ-RISK-W < 0
007180              MOVE 0 TO WS-ADJ-RISK-W
007190     END-IF.
007200*
007210*    TRUNCATED, NOT ROUNDED, INTO THE WHOLE-NUMBER TABLE FIELD -
007220*    A PLAIN MOVE OF A V99 WORK FIELD INTO A PIC 9(03) TARGET.
007230*
007240     MOVE     WS-ADJ-RISK-W TO CT-ADJ-RISK (CT-NX).
007250 BG095-EXIT.
007260     EXIT.
007270*
007280* EXPLANATION BUILDER - ONE PLAIN-LANGUAGE SENTENCE PER FACTOR
007290* THAT CONTRIBUTED TO THE SCORE, APPENDED IN A FIXED ORDER.
007300*
007310 BG099-BUILD-EXPLANATION.
007320*    17/04/09 JKO - CP-0029.  REWORKED TO BUILD EACH SENTENCE
007330*                   WITH ITS OWN POINTER POSITION RATHER THAN
007340*                   RESTRINGING THE FIELD INTO ITSELF - THE OLD
007350*                   VERSION READ CT-EXPLANATION AS A SOURCE AND
007360*                   DESTINATION OF THE SAME STRING AND WOULD
007370*                   GARBLE LONGER SENTENCES ON SOME COMPILERS.
007380     MOVE     WS-AVG-TEMP           TO WS-AVG-TEMP-EDIT.
007390     MOVE     CT-MIN-TEMP (CT-NX)   TO WS-MIN-TEMP-EDIT.
007400     MOVE     CT-MAX-TEMP (CT-NX)   TO WS-MAX-TEMP-EDIT.
007410     MOVE     SPACES TO CT-EXPLANATION (CT-NX).
007420     MOVE     1      TO WS-EXPL-PTR.
007430*
007440*    SENTENCE 1 - TEMPERATURE FIT.
007450*
007460     IF       WS-AVG-TEMP >= CT-MIN-TEMP (CT-NX)
007470        AND   WS-AVG-TEMP <= CT-MAX-TEMP (CT-NX)
007480              STRING "TEMPERATURE (" WS-AVG-TEMP-EDIT
007490                     "C) IS WITHIN OPTIMAL RANGE ("
007500                     WS-MIN-TEMP-EDIT "-" WS-MAX-TEMP-EDIT "C)"
007510                     DELIMITED BY SIZE
007520                     INTO CT-EXPLANATION (CT-NX)
007530                     WITH POINTER WS-EXPL-PTR
007540              END-STRING
007550     ELSE
007560              STRING "TEMPERATURE IS CLOSE TO SUITABLE RANGE ("
007570                     WS-MIN-TEMP-EDIT "-" WS-MAX-TEMP-EDIT "C)"
007580                     DELIMITED BY SIZE
007590                     INTO CT-EXPLANATION (CT-NX)
007600                     WITH POINTER WS-EXPL-PTR
007610              END-STRING
007620     END-IF.
007630*
007640*    SENTENCE 2 - RAINFALL MATCH, ONLY WHEN IT MATCHES.
007650*
007660     IF       WS-RAINFALL-LEVEL = CT-RAINFALL-NEED (CT-NX)
007670              STRING ". RAINFALL LEVEL (" DELIMITED BY SIZE
007680                     WS-RAINFALL-LEVEL    DELIMITED BY SPACE
007690                     ") MATCHES CROP REQUIREMENT" DELIMITED BY SIZE
007700                     INTO CT-EXPLANATION (CT-NX)
007710                     WITH POINTER WS-EXPL-PTR
007720              END-STRING
007730     END-IF.
007740*
007750*    SENTENCE 3 - DROUGHT TOLERANCE, ONLY UNDER LOW RAINFALL.
007760*
007770     IF       CT-DROUGHT-TOL (CT-NX) = 1 AND
007780              WS-RAINFALL-LEVEL = "LOW"
007790              STRING ". THIS CROP IS DROUGHT-TOLERANT, SUITABLE "
007800                     "FOR LOW RAINFALL" DELIMITED BY SIZE
007810                     INTO CT-EXPLANATION (CT-NX)
007820                     WITH POINTER WS-EXPL-PTR
007830              END-STRING
007840     END-IF.
007850*
007860*    SENTENCE 4 - FLOOD TOLERANCE, ONLY UNDER HIGH RAINFALL.
007870*    CP-0041 - ADDED ALONGSIDE THE FLOOD-TOL FIELD ITSELF.
007880*
007890     IF       CT-FLOOD-TOL (CT-NX) = 1 AND
007900              WS-RAINFALL-LEVEL = "HIGH"
007910              STRING ". THIS CROP IS FLOOD-TOLERANT, CAN HANDLE "
007920                     "HIGH RAINFALL" DELIMITED BY SIZE
007930                     INTO CT-EXPLANATION (CT-NX)
007940                     WITH POINTER WS-EXPL-PTR
007950              END-STRING
007960     END-IF.
007970*
007980*    SENTENCE 5 - RISK-BAND SUMMARY, ONE OF THREE WORDINGS.
007990*
008000     IF       CT-ADJ-RISK (CT-NX) < 30
008010              STRING ". LOW RISK SCORE INDICATES EXCELLENT "
008020                     "GROWING CONDITIONS." DELIMITED BY SIZE
008030                     INTO CT-EXPLANATION (CT-NX)
008040                     WITH POINTER WS-EXPL-PTR
008050              END-STRING
008060     ELSE
008070        IF    CT-ADJ-RISK (CT-NX) < 60
008080              STRING ". MODERATE RISK SCORE - GOOD GROWING "
008090                     "CONDITIONS EXPECTED." DELIMITED BY SIZE
008100                     INTO CT-EXPLANATION (CT-NX)
008110                     WITH POINTER WS-EXPL-PTR
008120              END-STRING
008130        ELSE
008140              STRING ". HIGHER RISK SCORE - MONITOR CONDITIONS "
008150                     "CAREFULLY." DELIMITED BY SIZE
008160                     INTO CT-EXPLANATION (CT-NX)
008170                     WITH POINTER WS-EXPL-PTR
008180              END-STRING
008190        END-IF
008200     END-IF.
008210 BG099-EXIT.
008220     EXIT.
008230*
008240* RANK CANDIDATES ASCENDING BY ADJUSTED RISK, STABLE ON TIES -
008250* THE MASTER DECK ORDER BREAKS TIES BECAUSE WE COMPACT THE
008260* CANDIDATE LIST IN DECK ORDER AND THE SELECTION SCAN BELOW
008270* TAKES THE FIRST (LOWEST-INDEX) MINIMUM IT FINDS.
008280*
008290 BH100-RANK-TOP-THREE.
008300     MOVE     ZERO TO WS-SEL-COUNT.
008310     PERFORM  BH105-COMPACT-ONE-CROP THRU BH105-EXIT
008320              VARYING CM-IDX FROM 1 BY 1
008330              UNTIL CM-IDX > WS-CROP-COUNT.
008340     MOVE     ZERO TO RANK-NO.
008350     PERFORM  BH110-PICK-ONE-RANK THRU BH110-EXIT
008360              VARYING RANK-NO FROM 1 BY 1
008370              UNTIL RANK-NO > 3.
008380 BH100-EXIT.
008390     EXIT.
008400*
008410* COPIES ONE CANDIDATE CROP'S INDEX AND RISK INTO THE NEXT
008420* SELECTION-TABLE SLOT, DECK ORDER PRESERVED.
008430*
008440 BH105-COMPACT-ONE-CROP.
008450     SET      CT-NX TO CM-IDX.
008460     IF       CT-CAND-FLAG (CT-NX) = "Y"
008470              ADD  1 TO WS-SEL-COUNT
008480              SET  SX-NX TO WS-SEL-COUNT
008490              MOVE CM-IDX            TO SL-CROP-IDX (SX-NX)
008500              MOVE CT-ADJ-RISK (CT-NX) TO SL-RISK (SX-NX)
008510              MOVE "N"               TO SL-USED-SW (SX-NX)
008520     END-IF.
008530 BH105-EXIT.
008540     EXIT.
008550*
008560* PICKS THE LOWEST-RISK UNUSED SELECTION SLOT FOR ONE RANK AND
008570* WRITES ITS DETAIL LINE.  IF FEWER THAN THREE CANDIDATES EXIST,
008580* THE LATER RANKS SIMPLY HAVE NOTHING LEFT TO PICK.
008590*
008600 BH110-PICK-ONE-RANK.
008610     IF       RANK-NO > WS-SEL-COUNT
008620              GO TO BH110-EXIT
008630     END-IF.
008640     MOVE     999 TO WS-BEST-RISK.
008650     MOVE     ZERO TO WS-BEST-SLOT.
008660     PERFORM  BH115-TEST-ONE-SLOT THRU BH115-EXIT
008670              VARYING SL-IDX FROM 1 BY 1
008680              UNTIL SL-IDX > WS-SEL-COUNT.
008690     IF       WS-BEST-SLOT > ZERO
008700              SET  SX-NX TO WS-BEST-SLOT
008710              MOVE "Y" TO SL-USED-SW (SX-NX)
008720              MOVE SL-CROP-IDX (SX-NX) TO CM-IDX
008730              SET  CT-NX TO CM-IDX
008740              MOVE RANK-NO              TO DL-RANK
008750              MOVE CT-CROP-NAME (CT-NX) TO DL-CROP-NAME
008760              MOVE CT-ADJ-RISK (CT-NX)  TO DL-RISK
008770              MOVE CT-MIN-TEMP (CT-NX)  TO DL-MIN-TEMP
008780              MOVE CT-MAX-TEMP (CT-NX)  TO DL-MAX-TEMP
008790              MOVE CT-RAINFALL-NEED (CT-NX) TO DL-RAIN-NEED
008800              MOVE CT-DROUGHT-TOL (CT-NX)   TO DL-DROUGHT
008810              MOVE CT-FLOOD-TOL (CT-NX)     TO DL-FLOOD
008820              MOVE CT-GROWING-DAYS (CT-NX)  TO DL-GROW-DAYS
008830              MOVE CT-EXPLANATION (CT-NX)   TO DL-EXPLANATION
008840              WRITE CP1-PRINT-RECORD FROM WS-DETAIL-LINE
008850              ADD  1 TO WS-REC-WRITTEN
008860     END-IF.
008870 BH110-EXIT.
008880     EXIT.
008890*
008900* TESTS ONE SELECTION SLOT AGAINST THE CURRENT BEST-SO-FAR - THE
008910* FIRST (LOWEST-INDEX) MINIMUM FOUND WINS TIES.
008920*
008930 BH115-TEST-ONE-SLOT.
008940     SET      SX-NX TO SL-IDX.
008950     IF       SL-USED-SW (SX-NX) = "N"
008960        AND   SL-RISK (SX-NX) < WS-BEST-RISK
008970              MOVE SL-RISK (SX-NX) TO WS-BEST-RISK
008980              MOVE SL-IDX          TO WS-BEST-SLOT
008990     END-IF.
009000 BH115-EXIT.
009010     EXIT.
009020*
009030* WRITES THE PER-REQUEST HEADER LINE.  CALLED FROM AB035 RIGHT
009040* AFTER THE CROP FILTER SO WS-CAND-COUNT IS ALREADY SET, AND
009050* BEFORE SCORING/RANKING SO THE HEADER REACHES THE REPORT FILE
009060* AHEAD OF ITS OWN DETAIL LINES.
009070*
009080* 17/10/11 JKO - REORDERED CALL IN AB035 SO THE HEADER PRINTS
009090*                BEFORE THE DETAIL LINES, WAS PRINTING AFTER
009100*                ON THE FIRST DRAFT.
009110*
009120 BJ110-WRITE-REQ-REPORT.
009130     MOVE     "REQUEST -" TO HL-LABEL-1.
009140     MOVE     WS-REQ-ID-SAVE TO HL-REQ-ID.
009150     MOVE     "SEASON -" TO HL-LABEL-2.
009160     MOVE     WS-SEASON TO HL-SEASON.
009170     MOVE     "AVG TEMP -" TO HL-LABEL-3.
009180     MOVE     WS-AVG-TEMP TO WS-AVG-TEMP-EDIT.
009190     MOVE     WS-AVG-TEMP-EDIT TO HL-AVG-TEMP.
009200     MOVE     "RAINFALL -" TO HL-LABEL-4.
009210     MOVE     WS-TOTAL-RAINFALL TO WS-RAINFALL-EDIT.
009220     MOVE     WS-RAINFALL-EDIT TO HL-RAINFALL.
009230     MOVE     "LEVEL -" TO HL-LABEL-5.
009240     MOVE     WS-RAINFALL-LEVEL TO HL-LEVEL.
009250     MOVE     "CROPS ANALYZED -" TO HL-LABEL-6.
009260     MOVE     WS-CAND-COUNT TO HL-ANALYZED.
009270     WRITE    CP1-PRINT-RECORD FROM WS-HEADER-LINE.
009280 BJ110-EXIT.
009290     EXIT.
009300*
009310* END-OF-RUN CONTROL TOTALS.
009320*
009330 ZZ900-WRITE-TOTALS.
009340     MOVE     SPACES TO WS-PRINT-LINE.
009350     WRITE    CP1-PRINT-RECORD FROM WS-PRINT-LINE.
009360     MOVE     "REQUESTS READ ........." TO TL-LABEL.
009370     MOVE     WS-REQ-READ TO TL-COUNT.
009380     WRITE    CP1-PRINT-RECORD FROM WS-TOTALS-LINE.
009390     MOVE     "REQUESTS REJECTED ....." TO TL-LABEL.
009400     MOVE     WS-REQ-REJECT TO TL-COUNT.
009410     WRITE    CP1-PRINT-RECORD FROM WS-TOTALS-LINE.
009420     MOVE     "RECOMMENDATIONS WRITTEN" TO TL-LABEL.
009430     MOVE     WS-REC-WRITTEN TO TL-COUNT.
009440     WRITE    CP1-PRINT-RECORD FROM WS-TOTALS-LINE.
009450 ZZ900-EXIT.
009460     EXIT.
009470*
009480* CLOSES ALL THREE FILES.
009490*
009500 ZZ990-CLOSE-FILES.
009510     CLOSE    CP-CROP-FILE
009520              CP-ADVISORY-FILE
009530              CP-RECOMMEND-RPT.
009540 ZZ990-EXIT.
009550     EXIT.
