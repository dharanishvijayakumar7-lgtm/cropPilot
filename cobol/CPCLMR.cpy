000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR DISASTER CLAIM FILE       *
000040*       ONE RECORD PER DISASTER-HELP REQUEST        *
000050*                                                   *
000060*****************************************************
000070*  FILE SIZE 81 BYTES.
000080*
000090* 26/03/84 RNT - CREATED.
000100* 14/11/99 DMH - Y2K, NO DATE FIELDS, NOTED FOR FILE.
000110* 05/08/24 SV  - CP-0058 HAS-INSURANCE WAS PIC 9, CHG
000120*                TO PIC X TO MATCH Y/N ON THE CARD.
000130* 28/07/25 SV  - CP-0067 RECORDS RETENTION AUDIT - WIDENED
000140*                TO THE STANDARD CLAIM-RECORD SHAPE (CLAIMANT
000150*                NAME, SITE CODE, ENTRY CLERK, CLAIM DATE,
000160*                RECORD STATUS AND VERSION), CHANGED LAND-SIZE
000170*                TO COMP-3 TO MATCH THE SHOP'S USUAL PACKED
000180*                RATE/AMOUNT FIELDS, AND ADDED 88 LEVELS FOR
000190*                THE INSURANCE FLAG AND RECORD STATUS.
000200*
000210 01  CR-CLAIM-RECORD.
000220     03  CR-REQ-ID                  PIC X(08).
000230     03  CR-CLAIMANT-NAME           PIC X(24).
000240     03  CR-CLAIM-CROP              PIC X(20).
000250     03  CR-DISASTER-TYPE           PIC X(10).
000260     03  CR-LAND-SIZE               PIC 9(3)V99  COMP-3.
000270     03  CR-HAS-INSURANCE           PIC X.
000280         88  CR-INSURED                     VALUE "Y".
000290         88  CR-NOT-INSURED                 VALUE "N".
000300*                                     Y = HAS CROP INSURANCE.
000310     03  CR-SITE-CODE               PIC X(04).
000320*                                     EXTENSION OFFICE OF ORIGIN.
000330     03  CR-ENTRY-CLERK             PIC X(03).
000340     03  CR-CLAIM-DATE              PIC 9(8)     COMP.
000350*                                     CCYYMMDD, DATE PUNCHED.
000360     03  CR-RECORD-STATUS           PIC X        VALUE "A".
000370         88  CR-STATUS-ACTIVE               VALUE "A".
000380         88  CR-STATUS-SUPERSEDED           VALUE "S".
000390     03  CR-RECORD-VERSION          PIC 9(02)    COMP.
000400     03  FILLER                     PIC X(01).
