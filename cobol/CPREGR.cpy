000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR USER REGISTRATION INPUT   *
000040*       ONE RECORD PER APPLICANT SIGN-UP CARD       *
000050*                                                   *
000060*****************************************************
000070*  FILE SIZE 137 BYTES, PADDED.
000080*
000090* PASSWORD AND CONFIRM ARE CARRIED HERE ONLY FOR THE
000100* MATCH-CHECK AT CP030 - THEY ARE NEVER WRITTEN TO
000110* CP-USER-FILE AND ARE NOT HELD IN CLEAR ANYWHERE
000120* PAST THIS RUN.  HASHING IS DONE BY THE ON-LINE
000130* SIGN-UP SYSTEM, NOT BY THIS BATCH SUITE.
000140*
000150* 02/04/84 RNT - CREATED.
000160* 21/11/99 DMH - Y2K, NO DATE FIELDS, NOTED FOR FILE.
000170* 28/07/25 SV  - CP-0067 RECORDS RETENTION AUDIT - WIDENED
000180*                TO THE STANDARD INTAKE-CARD SHAPE (SITE
000190*                CODE, ENTRY DATE, CARD STATUS AND VERSION).
000200*
000210 01  RG-REGISTRATION-RECORD.
000220     03  RG-NAME                    PIC X(30).
000230     03  RG-PHONE                   PIC X(10).
000240     03  RG-STATE                   PIC X(20).
000250     03  RG-DISTRICT                PIC X(20).
000260     03  RG-PASSWORD                PIC X(20).
000270     03  RG-CONFIRM                 PIC X(20).
000280     03  RG-SITE-CODE               PIC X(04).
000290*                                     EXTENSION OFFICE OF ORIGIN.
000300     03  RG-ENTRY-DATE              PIC 9(8)   COMP.
000310*                                     CCYYMMDD, DATE PUNCHED.
000320     03  RG-CARD-STATUS             PIC X      VALUE "N".
000330         88  RG-CARD-NEW                    VALUE "N".
000340         88  RG-CARD-REPROCESSED            VALUE "R".
000350     03  RG-RECORD-VERSION          PIC 9(02) COMP.
000360     03  FILLER                     PIC X(06).
000370*                                     RESERVED - GROWTH BLOCK.
